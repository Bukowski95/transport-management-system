000100*TMLBID.cpybk
000200*----------------------------------------------------------------*
000300* LINKAGE PARAMETER RECORD FOR TMSVBID - BID SUBMISSION/REJECT.  *
000400* OPTION 1 = SUBMIT BID (TXN-CODE LB)
000500* OPTION 2 = REJECT BID (TXN-CODE BR)
000600* DRIVER PASSES THIS RECORD PLUS THE LOD/TRN/BID TABLE ENTRIES -
000700* SEE TMSBDRV B100/B200 PARAGRAPHS.
000800*----------------------------------------------------------------*
00090001  WK-L-BID.
001000    05  WK-L-BID-INPUT.
001100        10  WK-L-BID-OPTION        PIC 9(01).
001200        10  WK-L-BID-TXN-DATE       PIC 9(08).
001300        10  WK-L-BID-LOAD-ID         PIC X(12).
001400        10  WK-L-BID-TRANSPORTER-ID   PIC X(12).
001500        10  WK-L-BID-ID                PIC X(12).
001600        10  WK-L-BID-PROPOSED-RATE      PIC 9(07)V99.
001700        10  WK-L-BID-TRUCKS-OFFERED       PIC 9(03).
001800        10  FILLER                          PIC X(04).
001900    05  WK-L-BID-OUTPUT.
002000        10  WK-L-BID-ERROR-CD          PIC X(02).
002100            88  WK-L-BID-NO-ERROR          VALUE "00".
002200        10  WK-L-BID-ERROR-MSG           PIC X(40).
002300        10  FILLER                          PIC X(04).
