000100*TMFLOD.cpybk
000200*----------------------------------------------------------------*
000300* LOAD MASTER RECORD - ONE ENTRY PER SHIPPER LOAD POSTING.
000400* FILE IS SEQUENTIAL, SORTED ASCENDING BY LOD-ID.  USED BOTH AS
000500* THE FD RECORD FOR TMSLOD AND, COPIED A SECOND TIME UNDER AN
000600* OCCURS TABLE, AS THE IN-MEMORY ENTRY TMSBDRV SEARCHES BY KEY.
000700*----------------------------------------------------------------*
000800*   LOD-STATUS  P=POSTED O=OPEN_FOR_BIDS B=BOOKED C=CANCELLED    *
000900*----------------------------------------------------------------*
00100001  LOD-MASTER-REC.
001100    05  LOD-ID                    PIC X(12).
001200    05  LOD-SHIPPER-ID             PIC X(12).
001300    05  LOD-LOADING-CITY            PIC X(20).
001400    05  LOD-UNLOADING-CITY           PIC X(20).
001500    05  LOD-LOADING-DATE              PIC 9(08).
001600    05  LOD-PRODUCT-TYPE               PIC X(15).
001700    05  LOD-WEIGHT                      PIC 9(07)V99.
001800    05  LOD-WEIGHT-UNIT                   PIC X(03).
001900    05  LOD-TRUCK-TYPE                     PIC X(10).
002000    05  LOD-NO-OF-TRUCKS                    PIC 9(03).
002100    05  LOD-STATUS                           PIC X(01).
002200        88  LOD-POSTED                          VALUE "P".
002300        88  LOD-OPEN-FOR-BIDS                    VALUE "O".
002400        88  LOD-BOOKED                           VALUE "B".
002500        88  LOD-CANCELLED                        VALUE "C".
002600    05  LOD-DATE-POSTED                        PIC 9(08).
002700    05  FILLER                                    PIC X(05).
