000100*TMLBKG.cpybk
000200*--------------------------------------------------------------*
000300* LINKAGE PARAMETER RECORD FOR TMSVBKG - ACCEPT BID/CANCEL BKG.*
000400* OPTION 1 = ACCEPT BID AND BOOK   (TXN-CODE BA)                *
000500* OPTION 2 = CANCEL BOOKING        (TXN-CODE BC)                *
000600* DRIVER PASSES THIS RECORD PLUS THE LOD/TRN/BID/BKG TABLE      *
000700* ENTRIES - SEE TMSBDRV B100/B200 PARAGRAPHS.  WK-L-BKG-TRUCKS- *
000800* BOOKED-SOFAR IS THE SUM OF TRUCKS ON OTHER CONFIRMED BOOKINGS *
000900* AGAINST THE SAME LOAD - THE DRIVER KEEPS THAT RUNNING TOTAL SO*
001000* THIS PROGRAM CAN TELL WHEN THE LOAD'S TRUCK REQUIREMENT IS MET*
001100*--------------------------------------------------------------*
00120001  WK-L-BKG.
001300    05  WK-L-BKG-INPUT.
001400        10  WK-L-BKG-OPTION        PIC 9(01).
001500        10  WK-L-BKG-TXN-DATE       PIC 9(08).
001600        10  WK-L-BKG-BID-ID          PIC X(12).
001700        10  WK-L-BKG-ID                PIC X(12).
001800        10  WK-L-BKG-TRUCKS-BOOKED-SOFAR PIC 9(03).
001900        10  FILLER                       PIC X(04).
002000    05  WK-L-BKG-OUTPUT.
002100        10  WK-L-BKG-ERROR-CD          PIC X(02).
002200            88  WK-L-BKG-NO-ERROR          VALUE "00".
002300        10  WK-L-BKG-ERROR-MSG           PIC X(40).
002400        10  WK-L-BKG-NEW-BKG-ID            PIC X(12).
002500        10  WK-L-BKG-LOAD-FULL-SW             PIC X(01).
002600            88  WK-L-BKG-LOAD-IS-FULL             VALUE "Y".
002700        10  FILLER                           PIC X(04).
