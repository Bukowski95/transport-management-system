000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID. TMSXSCR.
000400 AUTHOR. R T HOLLAND.
000500 INSTALLATION. MIDLAND FREIGHT BROKERAGE - EDP DEPT.
000600 DATE-WRITTEN. 08 SEP 1987.
000700 DATE-COMPILED.
000800 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000900*=================================================================
001000*
001100*PROGRAM DESCRIPTION: Compute a weighted bid score for one bid.
001200*
001300*  SCORE = (1 / PROPOSED-RATE) * 0.70 + (TRANSPORTER-RATING /
001400*          5.00) * 0.30, CARRIED TO SIX DECIMAL PLACES.  CALLED
001500*          ONCE PER PENDING BID BY TMSVLOD WHEN A TXN-CODE OF
001600*          RB (RANK BEST BIDS) IS PROCESSED AGAINST A LOAD.
001700*
001800*=================================================================
001900*
002000* HISTORY OF MODIFICATION:
002100*=================================================================
002200*
002300*MOD.#   INIT   DATE         DESCRIPTION
002400*------  ----   ----------   ----------------------------------
002500*        RTH    08/09/1987 - INITIAL VERSION.
002600*        RTH    14/11/1987 - ADDED ZERO-RATE GUARD AFTER AUDIT
002700*                             FLAGGED A DIVIDE EXCEPTION ON A
002800*                             BAD TEST DECK.
002900*        DWK    22/02/1991 - RECOMPILED FOR RELEASE 4 TARIFF
003000*                             CHANGEOVER, NO LOGIC CHANGE.
003100*        DWK    30/06/1993 - TIGHTENED ROUNDING ON THE RATING
003200*                             TERM PER DISPATCH SUPERVISOR REQUEST
003300*                             REQ 3341.
003400*        SLM    19/08/1998 - Y2K REMEDIATION - PROGRAM HOLDS NO
003500*                             CENTURY-SENSITIVE DATE FIELDS, NO
003600*                             CHANGE REQUIRED.  REVIEWED AND
003700*                             SIGNED OFF UNDER TICKET Y2K-0447.
003800*        SLM    11/01/1999 - ADDED WK-X-SCORE-ALPHA REDEFINES FOR
003900*                             THE NEW AUDIT TRACE LISTING REQ 4502
004000*        BPK    03/10/2004 - REQ 5190 - RATING NOW CARRIES TWO
004100*                             DECIMALS INSTEAD OF ONE, WIDENED
004200*                             WK-L-SCR-RATING IN COPYBOOK TMLSCR.
004300*        BPK    17/05/2011 - REQ 6620 - NO LOGIC CHANGE, RECOMPILE
004400*                             AFTER COPYBOOK TMLSCR WIDTH CHANGE.
004500*=================================================================
004600*
004700 ENVIRONMENT DIVISION.
004800*********************
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-AS400.
005100 OBJECT-COMPUTER. IBM-AS400.
005200 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
005300         UPSI-0 IS UPSI-SWITCH-0
005400         ON STATUS IS U0-ON
005500         OFF STATUS IS U0-OFF.
005600 DATA DIVISION.
005700 WORKING-STORAGE SECTION.
005800************************
005900 01  FILLER                  PIC X(24) VALUE
006000         "** PROGRAM TMSXSCR  **".
006100*------------------- PROGRAM WORKING STORAGE --------------------*
006200 01  WK-C-COMMON.
006300         COPY TMCMWS.
006400*----------------------------------------------------------------*
006500* WK-N-SCORE IS THE WORKING ACCUMULATOR, HELD UNEDITED WITH ONE  *
006600* EXTRA HIGH-ORDER DIGIT SO A RATE-TERM OF 1.000000 NEVER        *
006700* TRUNCATES.  WK-X-SCORE-ALPHA IS THE SAME BYTES READ BACK AS    *
006800* DISPLAY FOR THE AUDIT TRACE LISTING (REQ 4502).                *
006900*----------------------------------------------------------------*
007000 01  WK-N-SCORE-AREA.
007100         05  WK-N-SCORE           PIC 9V9(06).
007200         05  WK-X-SCORE-ALPHA REDEFINES WK-N-SCORE PIC X(08).
007300 01  WK-N-RATE-AREA.
007400         05  WK-N-RATE-TERM            PIC 9V9(06).
007500         05  WK-X-RATE-TERM-ALPHA REDEFINES WK-N-RATE-TERM
007600                                           PIC X(08).
007700 01  WK-N-RATING-AREA.
007800         05  WK-N-RATING-TERM          PIC 9V9(06).
007900         05  WK-X-RATING-TERM-ALPHA REDEFINES WK-N-RATING-TERM
008000                                           PIC X(08).
008100 01  WK-N-ONE                         PIC 9        VALUE 1.
008200 01  WK-C-WORK-AREA.
008300         05  WK-C-RATE-ZERO-SW    PIC X(01) VALUE "N".
008400             88  WK-C-RATE-IS-ZERO      VALUE "Y".
008500         05  FILLER                     PIC X(03).
008600*----------------------------------------------------------------*
008700* WK-N-SCR-SUBSC IS NOT USED BY A TABLE IN THIS PROGRAM TODAY BUT*
008800* IS KEPT FOR THE MULTI-BID BATCH MODE DISPATCH PLANNED UNDER    *
008900* REQ 7004 - DO NOT REMOVE (BPK).                                *
009000*----------------------------------------------------------------*
009100 01  WK-N-SCR-SUBSC                   PIC 9(03) COMP.
009200****************
009300 LINKAGE SECTION.
009400****************
009500         COPY TMLSCR.
009600         EJECT
009700****************************************
009800 PROCEDURE DIVISION USING WK-L-SCR.
009900****************************************
010000 MAIN-MODULE.
010100     PERFORM A000-EDIT-INPUT
010200        THRU A099-EDIT-INPUT-EX.
010300     PERFORM B000-COMPUTE-SCORE
010400        THRU B099-COMPUTE-SCORE-EX.
010500     PERFORM Z000-RETURN-SCORE
010600        THRU Z099-RETURN-SCORE-EX.
010700     GOBACK.
010800*----------------------------------------------------------------*
010900 A000-EDIT-INPUT.
011000*----------------------------------------------------------------*
011100     MOVE "00"                TO WK-L-SCR-ERROR-CD.
011200     MOVE ZEROS               TO WK-N-SCORE
011300                                  WK-N-RATE-TERM
011400                                  WK-N-RATING-TERM.
011500     SET WK-C-RATE-IS-ZERO    TO FALSE.
011600     IF WK-L-SCR-PROPOSED-RATE = ZEROS
011700        SET WK-C-RATE-IS-ZERO TO TRUE
011800        MOVE "91"              TO WK-L-SCR-ERROR-CD
011900        GO TO A099-EDIT-INPUT-EX
012000     END-IF.
012100 A099-EDIT-INPUT-EX.
012200     EXIT.
012300*----------------------------------------------------------------*
012400 B000-COMPUTE-SCORE.
012500*----------------------------------------------------------------*
012600     IF WK-C-RATE-IS-ZERO
012700        GO TO B099-COMPUTE-SCORE-EX
012800     END-IF.
012900     DIVIDE WK-N-ONE BY WK-L-SCR-PROPOSED-RATE
013000        GIVING WK-N-RATE-TERM ROUNDED.
013100     MULTIPLY WK-N-RATE-TERM BY 0.70
013200        GIVING WK-N-RATE-TERM ROUNDED.
013300     DIVIDE WK-L-SCR-RATING BY 5.00
013400        GIVING WK-N-RATING-TERM ROUNDED.
013500     MULTIPLY WK-N-RATING-TERM BY 0.30
013600        GIVING WK-N-RATING-TERM ROUNDED.
013700     ADD WK-N-RATE-TERM WK-N-RATING-TERM
013800        GIVING WK-N-SCORE.
013900 B099-COMPUTE-SCORE-EX.
014000     EXIT.
014100*----------------------------------------------------------------*
014200 Z000-RETURN-SCORE.
014300*----------------------------------------------------------------*
014400     MOVE WK-N-SCORE           TO WK-L-SCR-SCORE.
014500 Z099-RETURN-SCORE-EX.
014600     EXIT.
