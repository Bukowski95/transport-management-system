000100*TMCMWS.cpybk
000200*----------------------------------------------------------------*
000300* COMMON WORK AREA - SHARED FILE-STATUS AND SWITCH LAYOUT USED BY*
000400* EVERY TMS PROGRAM AND CALLED SUBROUTINE.  COPY THIS BEFORE ANY *
000500* FD IN THE PROGRAM THAT OWNS IT.                                *
000600*----------------------------------------------------------------*
000700    05  WK-C-FILE-STATUS        PIC X(02).
000800        88  WK-C-SUCCESSFUL          VALUE "00".
000900        88  WK-C-EOF-STATUS           VALUE "10".
001000        88  WK-C-RECORD-NOT-FOUND    VALUE "23".
001100        88  WK-C-DUPLICATE-KEY       VALUE "22".
001200    05  WK-C-EOF-SW              PIC X(01) VALUE "N".
001300        88  WK-C-END-OF-FILE          VALUE "Y".
001400    05  WK-C-ERROR-SW            PIC X(01) VALUE "N".
001500        88  WK-C-ERROR-FOUND         VALUE "Y".
001600    05  WK-C-ERROR-MSG           PIC X(40) VALUE SPACES.
