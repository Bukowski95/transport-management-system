000100*TMLFLT.cpybk
000200*----------------------------------------------------------------*
000300* LINKAGE PARAMETER RECORD FOR TMSXFLT - FLEET UTILITY OPTIONS.  *
000400* OPTION 1 = CHECK FLEET CAPACITY FOR A BID (TYPE/QTY AVAILABLE) *
000500* OPTION 2 = RE-CHECK FLEET CAPACITY AT BOOKING TIME             *
000600* OPTION 3 = SUBTRACT BOOKED TRUCKS FROM THE FLEET ENTRY         *
000700* OPTION 4 = ADD CANCELLED TRUCKS BACK TO THE FLEET ENTRY        *
000800* OPTION 5 = SET A FLEET ENTRY'S AVAILABLE TRUCK COUNT           *
000900* THE TRN TABLE ENTRY (TMFTRN.CPY TRN-FLEET TABLE) IS PASSED AS  *
001000* A SEPARATE USING PARAMETER AND IS MUTATED IN PLACE BY OPTIONS  *
001100* 3, 4 AND 5 - SEE TMSXFLT F100 THRU F500.
001200*----------------------------------------------------------------*
00130001  WK-L-FLT.
001400    05  WK-L-FLT-INPUT.
001500        10  WK-L-FLT-OPTION        PIC 9(01).
001600        10  WK-L-FLT-TRUCK-TYPE     PIC X(10).
001700        10  WK-L-FLT-TRUCKS-NEEDED    PIC 9(03).
001800        10  FILLER                      PIC X(04).
001900    05  WK-L-FLT-OUTPUT.
002000        10  WK-L-FLT-RESULT-SW          PIC X(01).
002100            88  WK-L-FLT-YES                VALUE "Y".
002200            88  WK-L-FLT-NO                 VALUE "N".
002300        10  WK-L-FLT-ERROR-CD             PIC X(02).
002400        10  WK-L-FLT-ERROR-MSG              PIC X(40).
002500        10  FILLER                            PIC X(04).
