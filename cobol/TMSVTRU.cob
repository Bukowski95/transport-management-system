000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------*
000300 PROGRAM-ID. TMSVTRU.
000400 AUTHOR. D W KOSTER.
000500 INSTALLATION. MIDLAND FREIGHT BROKERAGE - EDP DEPT.
000600 DATE-WRITTEN. 19 APR 1990.
000700 DATE-COMPILED.
000800 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000900*================================================================*
001000*
001100*PROGRAM DESCRIPTION: Transporter truck count maintenance (TU).
001200*
001300*  CALLED ONCE PER TU TRANSACTION BY TMSBDRV.  LOOKS UP THE
001400*  TRANSPORTER TABLE ENTRY BY ID AND CALLS TMSXFLT OPTION 5 (SET
001500*  A FLEET ENTRY'S AVAILABLE TRUCK COUNT) TO SET THE NAMED FLEET
001600*  ENTRY'S AVAILABLE TRUCK COUNT, ADDING A NEW FLEET ENTRY WHEN
001700*  THE TRUCK TYPE IS NOT ALREADY ON FILE.
001800*
001900*================================================================*
002000*
002100* HISTORY OF MODIFICATION:
002200*================================================================*
002300*
002400*MOD.#   INIT   DATE         DESCRIPTION
002500*------  ----   ----------   ----------------------------------
002600*        DWK    19/04/1990 - INITIAL VERSION.
002700*        DWK    03/11/1991 - RECOMPILED, NO LOGIC CHANGE, AFTER
002800*                             TMFTRN WIDENED TRN-COMPANY-NAME.
002900*        SLM    21/08/1998 - Y2K REMEDIATION - TXN-DATE PASSED
003000*                             THROUGH UNCHANGED, NO WINDOWING
003100*                             NEEDED, SIGNED OFF Y2K-0449.
003200*        BPK    14/03/2007 - REQ 5522 - TRANSPORTER NOT ON FILE
003300*                             NOW RETURNS "23" INSTEAD OF ABENDING
003400*                             - CALLER ADDED A BAD ID TO A TEST
003500*                             TRANSACTION FEED.
003600*        BPK    09/08/2013 - REQ 6910 - NO LOGIC CHANGE, RECOMPILE
003700*                             AFTER COPYBOOK TMLTRU WIDTH CHANGE.
003800*        BPK    04/02/2014 - REQ 7015 - WK-L-TRN-TABLE ENTRY GIVEN
003900*                             A FILLER TO MATCH TMFTRN SO THE
004000*                             DRIVER CAN PASS THE MASTER TABLE IN
004100*                             PLACE, NOT A COPY.
004200*        BPK    18/09/2015 - REQ 7402 - WK-N-TRU-TRUCKS-HOLD ADDED
004300*                             SO THE TRUCK QUANTITY HAS AN ALPHA
004400*                             VIEW FOR THE TRACE LISTING, SAME AS
004500*                             THE OTHER VALIDATOR PROGRAMS.
004600*================================================================*
004700*
004800 ENVIRONMENT DIVISION.
004900*-------------------
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-AS400.
005200 OBJECT-COMPUTER. IBM-AS400.
005300 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
005400         UPSI-0 IS UPSI-SWITCH-0
005500         ON STATUS IS U0-ON
005600         OFF STATUS IS U0-OFF.
005700 DATA DIVISION.
005800 WORKING-STORAGE SECTION.
005900*-----------------------
006000 01  FILLER                  PIC X(24) VALUE
006100         "** PROGRAM TMSVTRU  **".
006200*----------------- PROGRAM WORKING STORAGE ----------------------*
006300 01  WK-C-COMMON.
006400         COPY TMCMWS.
006500 01  WK-L-FLT-AREA.
006600         COPY TMLFLT.
006700*----------------------------------------------------------------*
006800* WK-N-TRU-DATE-AREA GIVES US A CENTURY/YEAR/MONTH/DAY BREAKOUT O*
006900* THE TRANSACTION DATE FOR THE AUDIT TRACE LISTING - THE FIELD IS*
007000* NEVER USED AS A SORT OR COMPARE KEY SO THE REDEFINES IS SAFE.  *
007100*----------------------------------------------------------------*
007200 01  WK-N-TRU-DATE-AREA.
007300         05  WK-N-TRU-DATE             PIC 9(08).
007400         05  WK-N-TRU-DATE-GROUP REDEFINES WK-N-TRU-DATE.
007500             10  WK-N-TRU-CENTURY          PIC 9(02).
007600             10  WK-N-TRU-YEAR             PIC 9(02).
007700             10  WK-N-TRU-MONTH            PIC 9(02).
007800             10  WK-N-TRU-DAY              PIC 9(02).
007900 01  WK-C-TRU-IDX-AREA.
008000         05  WK-N-TRU-TRN-IDX          PIC 9(03) COMP.
008100         05  WK-N-TRU-TRN-COUNT        PIC 9(03) COMP.
008200         05  WK-C-TRU-FOUND-SW             PIC X(01) VALUE "N".
008300             88  WK-C-TRU-TRN-FOUND            VALUE "Y".
008400 01  WK-X-TRU-COMP-ALPHA REDEFINES WK-C-TRU-IDX-AREA
008500                                       PIC X(07).
008600 01  WK-N-TRU-QTY-AREA.
008700         05  WK-N-TRU-TRUCKS-HOLD      PIC 9(03) COMP.             BPK7402
008800         05  WK-X-TRU-QTY-ALPHA REDEFINES WK-N-TRU-TRUCKS-HOLD
008900                                       PIC X(04).
009000****************
009100 LINKAGE SECTION.
009200****************
009300         COPY TMLTRU.
009400 01  WK-L-TRN-TABLE.
009500         05  WK-L-TRN-ENTRY OCCURS 1 TO 200 TIMES
009600                 DEPENDING ON WK-L-TRU-TRN-COUNT-P
009700                 ASCENDING KEY IS WK-L-TRN-ID
009800                 INDEXED BY WK-X-TRU-NDX.
009900             10  WK-L-TRN-ID               PIC X(12).
010000             10  WK-L-TRN-COMPANY-NAME      PIC X(25).
010100             10  WK-L-TRN-RATING            PIC 9V99.
010200             10  WK-L-TRN-FLEET-COUNT       PIC 9(02).
010300             10  WK-L-TRN-FLEET-GRP.
010400                 15  WK-L-TRN-FLEET OCCURS 5 TIMES.
010500                     20  WK-L-TRN-FLEET-TYPE       PIC X(10).
010600                     20  WK-L-TRN-FLEET-AVAIL      PIC 9(03).
010700             10  FILLER                        PIC X(04).
010800 01  WK-L-TRU-TRN-COUNT-P                PIC 9(03) COMP.
010900         EJECT
011000****************************************
011100 PROCEDURE DIVISION USING WK-L-TRU
011200         WK-L-TRN-TABLE
011300         WK-L-TRU-TRN-COUNT-P.
011400****************************************
011500 MAIN-MODULE.
011600     PERFORM A000-FIND-TRANSPORTER
011700        THRU A099-FIND-TRANSPORTER-EX.
011800     PERFORM B000-UPDATE-TRUCKS
011900        THRU B099-UPDATE-TRUCKS-EX.
012000     GOBACK.
012100*----------------------------------------------------------------*
012200 A000-FIND-TRANSPORTER.
012300*----------------------------------------------------------------*
012400     MOVE "00"                  TO WK-L-TRU-ERROR-CD.
012500     MOVE "N"                   TO WK-C-TRU-FOUND-SW.
012600     MOVE WK-L-TRU-TXN-DATE      TO WK-N-TRU-DATE.
012700     MOVE WK-L-TRU-TRN-COUNT-P   TO WK-N-TRU-TRN-COUNT.
012800     SEARCH ALL WK-L-TRN-ENTRY
012900        AT END
013000           GO TO A099-FIND-TRANSPORTER-EX
013100        WHEN WK-L-TRN-ID(WK-X-TRU-NDX) = WK-L-TRU-TRANSPORTER-ID
013200           SET WK-C-TRU-TRN-FOUND TO TRUE
013300     END-SEARCH.
013400 A099-FIND-TRANSPORTER-EX.
013500     EXIT.
013600*----------------------------------------------------------------*
013700 B000-UPDATE-TRUCKS.
013800*----------------------------------------------------------------*
013900     IF NOT WK-C-TRU-TRN-FOUND
014000        MOVE "23"                TO WK-L-TRU-ERROR-CD
014100        GO TO B099-UPDATE-TRUCKS-EX
014200     END-IF.
014300     MOVE 5                      TO WK-L-FLT-OPTION.
014400     MOVE WK-L-TRU-TRUCK-TYPE    TO WK-L-FLT-TRUCK-TYPE.
014500     MOVE WK-L-TRU-TRUCKS        TO WK-L-FLT-TRUCKS-NEEDED.
014600     MOVE WK-L-TRU-TRUCKS        TO WK-N-TRU-TRUCKS-HOLD.          BPK7402
014700     CALL "TMSXFLT" USING WK-L-FLT
014800                          WK-L-TRN-FLEET-GRP(WK-X-TRU-NDX).
014900     MOVE WK-L-FLT-ERROR-CD      TO WK-L-TRU-ERROR-CD.
015000 B099-UPDATE-TRUCKS-EX.
015100     EXIT.
