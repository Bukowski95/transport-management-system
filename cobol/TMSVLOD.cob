000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------*
000300 PROGRAM-ID. TMSVLOD.
000400 AUTHOR. R T HOLLAND.
000500 INSTALLATION. MIDLAND FREIGHT BROKERAGE - EDP DEPT.
000600 DATE-WRITTEN. 28 SEP 1987.
000700 DATE-COMPILED.
000800 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000900*================================================================*
001000*
001100*PROGRAM DESCRIPTION: Load cancel and pending-bid ranking.
001200*
001300*  OPTION 1 (TXN-CODE LC) - CANCEL LOAD.  A BOOKED LOAD CANNOT
001400*    BE CANCELLED.  AN ALREADY-CANCELLED LOAD IS AN ERROR.
001500*
001600*  OPTION 2 (TXN-CODE RB) - RANK PENDING BIDS, REPORT ONLY.
001700*    EVERY PENDING BID AGAINST THE LOAD IS SCORED BY TMSXSCR
001800*    (RATE 70% / TRANSPORTER RATING 30%) AND THE RESULT TABLE
001900*    IS LEFT SORTED DESCENDING BY SCORE FOR TMSBDRV TO PRINT.
002000*
002100*================================================================*
002200*
002300* HISTORY OF MODIFICATION:
002400*================================================================*
002500*
002600*MOD.#   INIT   DATE         DESCRIPTION
002700*------  ----   ----------   ----------------------------------
002800*        RTH    28/09/1987 - INITIAL VERSION, CANCEL ONLY.
002900*        RTH    06/04/1988 - ADDED OPTION 2, RANK PENDING BIDS,
003000*                             FOR THE NEW RB TRANSACTION.
003100*        DWK    14/08/1991 - RANK TABLE BUILD NOW SKIPS BIDS NOT
003200*                             IN PENDING STATUS INSTEAD OF RELYING
003300*                             ON THE DRIVER TO PRE-FILTER THEM.
003400*        SLM    21/08/1998 - Y2K REMEDIATION - TXN-DATE PASSED
003500*                             THROUGH UNCHANGED, SIGNED OFF
003600*                             UNDER TICKET Y2K-0452.
003700*        SLM    29/04/1999 - REQ 4640 - A TRANSPORTER NOT FOUND ON
003800*                             THE RATING TABLE NO LONGER ABENDS -
003900*                             SCORED AT RATING ZERO AND THE RUN
004000*                             CONTINUES.
004100*        BPK    17/05/2011 - REQ 6200 - CONVERTED THE RANK TABLE
004200*                             SORT FROM A CALL TO THE OLD SORTUTIL
004300*                             SUBPROGRAM TO AN IN-LINE BUBBLE SORT
004400*                             - SORTUTIL IS BEING RETIRED.
004500*        BPK    25/09/2015 - REQ 7410 - SCR-RANK-TABLE OCCURS NOW
004600*                             CARRIES ITS OWN DEPENDING ON CLAUSE
004700*                             AGAINST WK-L-LOD-RANK-COUNT, MATCHIN
004800*                             THE OTHER VARIABLE-LENGTH TABLES.
004900*================================================================*
005000*
005100 ENVIRONMENT DIVISION.
005200*-------------------
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-AS400.
005500 OBJECT-COMPUTER. IBM-AS400.
005600 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
005700         UPSI-0 IS UPSI-SWITCH-0
005800         ON STATUS IS U0-ON
005900         OFF STATUS IS U0-OFF.
006000 DATA DIVISION.
006100 WORKING-STORAGE SECTION.
006200*-----------------------
006300 01  FILLER                  PIC X(24) VALUE
006400         "** PROGRAM TMSVLOD  **".
006500*----------------- PROGRAM WORKING STORAGE ----------------------*
006600 01  WK-C-COMMON.
006700         COPY TMCMWS.
006800 01  WK-L-SCR-AREA.
006900         COPY TMLSCR.
007000*----------------------------------------------------------------*
007100* WK-N-LOD-DATE-AREA GIVES THE CENTURY/YEAR/MONTH/DAY BREAKOUT OF*
007200* THE TRANSACTION DATE FOR THE TRACE LISTING ONLY - NEVER A KEY.*
007300*----------------------------------------------------------------*
007400 01  WK-N-LOD-DATE-AREA.
007500         05  WK-N-LOD-DATE             PIC 9(08).
007600         05  WK-N-LOD-DATE-GROUP REDEFINES WK-N-LOD-DATE.
007700             10  WK-N-LOD-CENTURY          PIC 9(02).
007800             10  WK-N-LOD-YEAR             PIC 9(02).
007900             10  WK-N-LOD-MONTH            PIC 9(02).
008000             10  WK-N-LOD-DAY              PIC 9(02).
008100 01  WK-C-LOD-SCAN-AREA.
008200         05  WK-N-LOD-BID-IDX          PIC 9(05) COMP.
008300         05  WK-N-LOD-RATING-HOLD      PIC 9V99.
008400         05  WK-X-LOD-RATING-ALPHA REDEFINES WK-N-LOD-RATING-HOLD
008500                                        PIC X(03).
008600         05  WK-C-LOD-TRT-FOUND-SW         PIC X(01) VALUE "N".
008700             88  WK-C-LOD-TRT-FOUND             VALUE "Y".
008800 01  WK-C-LOD-SORT-AREA.
008900         05  WK-N-LOD-SORT-LIMIT       PIC 9(03) COMP.
009000         05  WK-N-LOD-SORT-IDX         PIC 9(03) COMP.
009100         05  WK-C-LOD-SWAPPED-SW           PIC X(01) VALUE "N".
009200             88  WK-C-LOD-SWAPPED              VALUE "Y".
009300         05  WK-C-LOD-HOLD-ID              PIC X(12).
009400         05  WK-N-LOD-HOLD-SCORE           PIC 9V9(06).
009500         05  WK-X-LOD-HOLD-SCR-ALPHA REDEFINES WK-N-LOD-HOLD-SCORE
009600                                        PIC X(08).
009700****************
009800 LINKAGE SECTION.
009900****************
010000         COPY TMLLOD.
010100         COPY TMFLOD.
010200 01  WK-L-BID-TABLE.
010300         05  WK-L-BID-ENTRY OCCURS 1 TO 500 TIMES
010400                 DEPENDING ON WK-L-LOD-BID-COUNT-P
010500                 INDEXED BY WK-X-LOD-BND.
010600             10  WK-L-BID-ID               PIC X(12).
010700             10  WK-L-BID-LOAD-ID          PIC X(12).
010800             10  WK-L-BID-TRANSPORTER-ID   PIC X(12).
010900             10  WK-L-BID-PROPOSED-RATE    PIC 9(07)V99.
011000             10  WK-L-BID-TRUCKS-OFFERED   PIC 9(03).
011100             10  WK-L-BID-STATUS           PIC X(01).
011200                 88  WK-L-BID-IS-PENDING       VALUE "P".
011300 01  WK-L-LOD-BID-COUNT-P                PIC 9(05) COMP.
011400 01  WK-L-TRN-RATING-TABLE.
011500         05  WK-L-TRT-ENTRY OCCURS 1 TO 200 TIMES
011600                 DEPENDING ON WK-L-LOD-TRN-COUNT-P
011700                 ASCENDING KEY IS WK-L-TRT-ID
011800                 INDEXED BY WK-X-LOD-TND.
011900             10  WK-L-TRT-ID               PIC X(12).
012000             10  WK-L-TRT-RATING           PIC 9V99.
012100 01  WK-L-LOD-TRN-COUNT-P                PIC 9(03) COMP.
012200 01  WK-L-SCR-RANK-TABLE.
012300         05  WK-L-RANK-ENTRY OCCURS 1 TO 500 TIMES
012400                 DEPENDING ON WK-L-LOD-RANK-COUNT                  BPK7410
012500                 INDEXED BY WK-X-LOD-RND.
012600             10  WK-L-RANK-BID-ID          PIC X(12).
012700             10  WK-L-RANK-SCORE           PIC 9V9(06).
012800         EJECT
012900****************************************
013000 PROCEDURE DIVISION USING WK-L-LOD
013100         LOD-MASTER-REC
013200         WK-L-BID-TABLE
013300         WK-L-LOD-BID-COUNT-P
013400         WK-L-TRN-RATING-TABLE
013500         WK-L-LOD-TRN-COUNT-P
013600         WK-L-SCR-RANK-TABLE.
013700****************************************
013800 MAIN-MODULE.
013900     MOVE "00"                   TO WK-L-LOD-ERROR-CD.
014000     MOVE ZERO                   TO WK-L-LOD-RANK-COUNT.
014100     MOVE WK-L-LOD-TXN-DATE        TO WK-N-LOD-DATE.
014200     EVALUATE WK-L-LOD-OPTION
014300        WHEN 1
014400           PERFORM B100-CANCEL-LOAD
014500              THRU B199-CANCEL-LOAD-EX
014600        WHEN 2
014700           PERFORM B200-RANK-BIDS
014800              THRU B299-RANK-BIDS-EX
014900        WHEN OTHER
015000           MOVE "99"                 TO WK-L-LOD-ERROR-CD
015100     END-EVALUATE.
015200     GOBACK.
015300*----------------------------------------------------------------*
015400 B100-CANCEL-LOAD.
015500*----------------------------------------------------------------*
015600     IF LOD-BOOKED
015700        MOVE "94"                     TO WK-L-LOD-ERROR-CD
015800        GO TO B199-CANCEL-LOAD-EX
015900     END-IF.
016000     IF LOD-CANCELLED
016100        MOVE "95"                     TO WK-L-LOD-ERROR-CD
016200        GO TO B199-CANCEL-LOAD-EX
016300     END-IF.
016400     SET LOD-CANCELLED                TO TRUE.
016500 B199-CANCEL-LOAD-EX.
016600     EXIT.
016700*----------------------------------------------------------------*
016800 B200-RANK-BIDS.
016900*----------------------------------------------------------------*
017000     PERFORM C000-BUILD-RANK-TABLE
017100        THRU C099-BUILD-RANK-TABLE-EX.
017200     PERFORM D000-SORT-RANK-TABLE
017300        THRU D099-SORT-RANK-TABLE-EX.
017400 B299-RANK-BIDS-EX.
017500     EXIT.
017600*----------------------------------------------------------------*
017700 C000-BUILD-RANK-TABLE.
017800*----------------------------------------------------------------*
017900     MOVE 1                       TO WK-N-LOD-BID-IDX.
018000 C010-BUILD-LOOP.
018100     IF WK-N-LOD-BID-IDX > WK-L-LOD-BID-COUNT-P
018200        GO TO C099-BUILD-RANK-TABLE-EX
018300     END-IF.
018400     IF WK-L-BID-LOAD-ID(WK-N-LOD-BID-IDX) NOT = WK-L-LOD-LOAD-ID
018500        OR NOT WK-L-BID-IS-PENDING(WK-N-LOD-BID-IDX)
018600        GO TO C090-BUILD-LOOP-NEXT
018700     END-IF.
018800     PERFORM C100-FIND-TRN-RATING
018900        THRU C199-FIND-TRN-RATING-EX.
019000     MOVE WK-L-BID-PROPOSED-RATE(WK-N-LOD-BID-IDX)
019100        TO WK-L-SCR-PROPOSED-RATE.
019200     MOVE WK-N-LOD-RATING-HOLD    TO WK-L-SCR-RATING.
019300     CALL "TMSXSCR" USING WK-L-SCR.
019400     ADD 1                        TO WK-L-LOD-RANK-COUNT.
019500     MOVE WK-L-BID-ID(WK-N-LOD-BID-IDX)
019600        TO WK-L-RANK-BID-ID(WK-L-LOD-RANK-COUNT).
019700     MOVE WK-L-SCR-SCORE
019800        TO WK-L-RANK-SCORE(WK-L-LOD-RANK-COUNT).
019900 C090-BUILD-LOOP-NEXT.
020000     ADD 1                        TO WK-N-LOD-BID-IDX.
020100     GO TO C010-BUILD-LOOP.
020200 C099-BUILD-RANK-TABLE-EX.
020300     EXIT.
020400*----------------------------------------------------------------*
020500 C100-FIND-TRN-RATING.
020600*----------------------------------------------------------------*
020700     MOVE ZERO                    TO WK-N-LOD-RATING-HOLD.
020800     SET WK-C-LOD-TRT-FOUND        TO FALSE.
020900     IF WK-L-LOD-TRN-COUNT-P = ZERO
021000        GO TO C199-FIND-TRN-RATING-EX
021100     END-IF.
021200     SEARCH ALL WK-L-TRT-ENTRY
021300        AT END
021400           GO TO C199-FIND-TRN-RATING-EX
021500        WHEN WK-L-TRT-ID(WK-X-LOD-TND)
021600                = WK-L-BID-TRANSPORTER-ID(WK-N-LOD-BID-IDX)
021700           SET WK-C-LOD-TRT-FOUND     TO TRUE
021800           MOVE WK-L-TRT-RATING(WK-X-LOD-TND)
021900              TO WK-N-LOD-RATING-HOLD
022000     END-SEARCH.
022100 C199-FIND-TRN-RATING-EX.
022200     EXIT.
022300*----------------------------------------------------------------*
022400 D000-SORT-RANK-TABLE.
022500*----------------------------------------------------------------*
022600     MOVE WK-L-LOD-RANK-COUNT     TO WK-N-LOD-SORT-LIMIT.
022700     IF WK-N-LOD-SORT-LIMIT < 2
022800        GO TO D099-SORT-RANK-TABLE-EX
022900     END-IF.
023000 D010-SORT-PASS.
023100     SET WK-C-LOD-SWAPPED          TO FALSE.
023200     MOVE 1                       TO WK-N-LOD-SORT-IDX.
023300 D020-SORT-COMPARE.
023400     IF WK-N-LOD-SORT-IDX >= WK-N-LOD-SORT-LIMIT
023500        GO TO D030-SORT-PASS-EX
023600     END-IF.
023700     IF WK-L-RANK-SCORE(WK-N-LOD-SORT-IDX) <
023800             WK-L-RANK-SCORE(WK-N-LOD-SORT-IDX + 1)
023900        PERFORM D040-SWAP-ENTRIES
024000           THRU D049-SWAP-ENTRIES-EX
024100        SET WK-C-LOD-SWAPPED        TO TRUE
024200     END-IF.
024300     ADD 1                         TO WK-N-LOD-SORT-IDX.
024400     GO TO D020-SORT-COMPARE.
024500 D030-SORT-PASS-EX.
024600     SUBTRACT 1                    FROM WK-N-LOD-SORT-LIMIT.
024700     IF WK-C-LOD-SWAPPED AND WK-N-LOD-SORT-LIMIT > 1
024800        GO TO D010-SORT-PASS
024900     END-IF.
025000 D099-SORT-RANK-TABLE-EX.
025100     EXIT.
025200*----------------------------------------------------------------*
025300 D040-SWAP-ENTRIES.
025400*----------------------------------------------------------------*
025500     MOVE WK-L-RANK-BID-ID(WK-N-LOD-SORT-IDX)
025600        TO WK-C-LOD-HOLD-ID.
025700     MOVE WK-L-RANK-SCORE(WK-N-LOD-SORT-IDX)
025800        TO WK-N-LOD-HOLD-SCORE.
025900     MOVE WK-L-RANK-BID-ID(WK-N-LOD-SORT-IDX + 1)
026000        TO WK-L-RANK-BID-ID(WK-N-LOD-SORT-IDX).
026100     MOVE WK-L-RANK-SCORE(WK-N-LOD-SORT-IDX + 1)
026200        TO WK-L-RANK-SCORE(WK-N-LOD-SORT-IDX).
026300     MOVE WK-C-LOD-HOLD-ID
026400        TO WK-L-RANK-BID-ID(WK-N-LOD-SORT-IDX + 1).
026500     MOVE WK-N-LOD-HOLD-SCORE
026600        TO WK-L-RANK-SCORE(WK-N-LOD-SORT-IDX + 1).
026700 D049-SWAP-ENTRIES-EX.
026800     EXIT.
