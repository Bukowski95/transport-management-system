000100*TMFTRN.cpybk
000200*----------------------------------------------------------------*
000300* TRANSPORTER MASTER RECORD - ONE ENTRY PER REGISTERED CARRIER.
000400* FILE IS SEQUENTIAL, SORTED ASCENDING BY TRN-ID.  FLEET IS HELD
000500* AS A FIXED 5-ENTRY TRUCK-TYPE/AVAILABLE-COUNT TABLE - SEE THE
000600* FLEET RULES IN TMSXFLT FOR THE BID-CAPACITY CHECK, THE BOOKING-
000700* TIME RE-CHECK, THE TRUCK DEDUCT/RESTORE AND THE TRUCK-COUNT SET.
000800*----------------------------------------------------------------*
00090001  TRN-MASTER-REC.
001000    05  TRN-ID                    PIC X(12).
001100    05  TRN-COMPANY-NAME            PIC X(25).
001200    05  TRN-RATING                    PIC 9V99.
001300    05  TRN-FLEET-COUNT                 PIC 9(02).
001400    05  TRN-FLEET OCCURS 5 TIMES.
001500        10  TRN-FLEET-TYPE                 PIC X(10).
001600        10  TRN-FLEET-AVAIL                 PIC 9(03).
001700    05  FILLER                                PIC X(04).
