000100*TMFBKG.cpybk
000200*----------------------------------------------------------------*
000300* BOOKING MASTER RECORD - ONE ENTRY PER CONFIRMED LOAD/TRANSPORTER
000400* BOOKING.  FILE IS SEQUENTIAL, UNSORTED - BKG-ID IS ASSIGNED IN
000500* ARRIVAL ORDER AND THE TABLE IN TMSBDRV IS SEARCHED LINEARLY.
000600*----------------------------------------------------------------*
000700*   BKG-STATUS  C=CONFIRMED  X=CANCELLED
000800*----------------------------------------------------------------*
00090001  BKG-MASTER-REC.
001000    05  BKG-ID                    PIC X(12).
001100    05  BKG-BID-ID                 PIC X(12).
001200    05  BKG-LOAD-ID                 PIC X(12).
001300    05  BKG-TRANSPORTER-ID           PIC X(12).
001400    05  BKG-ALLOCATED-TRUCKS          PIC 9(03).
001500    05  BKG-FINAL-RATE                 PIC S9(07)V99 COMP-3.       BPK7470
001600*                        RATE PACKED PER REQ 7470 - BPK 15/04/2016
001700    05  BKG-STATUS                      PIC X(01).
001800        88  BKG-CONFIRMED                   VALUE "C".
001900        88  BKG-CANCELLED                   VALUE "X".
002000    05  BKG-BOOKED-DATE                    PIC 9(08).
002100    05  FILLER                                PIC X(05).
