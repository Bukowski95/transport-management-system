000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------*
000300 PROGRAM-ID. TMSXFLT.
000400 AUTHOR. R T HOLLAND.
000500 INSTALLATION. MIDLAND FREIGHT BROKERAGE - EDP DEPT.
000600 DATE-WRITTEN. 14 SEP 1987.
000700 DATE-COMPILED.
000800 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000900*================================================================*
001000*
001100*PROGRAM DESCRIPTION: Transporter fleet maintenance, five options.
001200*
001300* OPTION ACTION................... ACTS ON.....................
001400*  1     CHECK FLEET CAPACITY FOR A BID - TRUCKS NEEDED MUST BE
001500*                 GREATER THAN ZERO, AND THE FLEET MUST HAVE THE
001600*                 NEEDED TRUCK TYPE AND ENOUGH OF THAT TYPE NOW
001700*  2     RE-CHECK FLEET CAPACITY AT BOOKING TIME - SAME TEST AS
001800*                 OPTION 1, RUN AGAIN IN CASE A PRIOR TXN IN THIS
001900*                 SAME RUN CHANGED THE FLEET ENTRY
002000*  3     SUBTRACT BOOKED TRUCKS FROM THE FLEET ENTRY (A BID IS
002100*                 ACCEPTED / BOOKING CONFIRMED)
002200*  4     ADD CANCELLED TRUCKS BACK TO THE FLEET ENTRY (A BOOKING
002300*                 IS CANCELLED)
002400*  5     SET A FLEET ENTRY'S AVAILABLE TRUCK COUNT - TU
002500*                 TRANSACTION, SET TO THE TRANSACTION QUANTITY
002600*
002700* THE TRN-FLEET TABLE (COPY TMFTRN, OCCURS 5) IS PASSED AS A
002800* SEPARATE USING PARAMETER AND IS SEARCHED/MUTATED IN PLACE.
002900*
003000*================================================================*
003100*
003200* HISTORY OF MODIFICATION:
003300*================================================================*
003400*
003500*MOD.#   INIT   DATE         DESCRIPTION
003600*------  ----   ----------   -----------------------------------
003700*        RTH    14/09/1987 - INITIAL VERSION, OPTIONS 1 AND 3.
003800*        RTH    02/12/1987 - ADDED OPTION 4 (RESTORE TRUCKS) FOR
003900*                             THE BOOKING-CANCEL FUNCTION.
004000*        DWK    19/04/1990 - ADDED OPTION 5 (SET TRUCK COUNT) FOR
004100*                             THE NEW TU TRANSACTION, REQ 2207.
004200*        DWK    05/01/1992 - ADDED OPTION 2 (RE-CHECK CAPACITY AT
004300*                             BOOKING TIME) SO BOOKING SERVICE NO
004400*                             LONGER REUSES THE OPTION 1 BID-TIME
004500*                             TEST - DISPATCH SUPV FELT WAS
004600*                             CONFUSING IN THE TRACE LISTING.
004700*        SLM    21/08/1998 - Y2K REMEDIATION - PROGRAM HOLDS NO
004800*                             DATE FIELDS, NO CHANGE REQUIRED,
004900*                             SIGNED OFF UNDER TICKET Y2K-0448.
005000*        SLM    09/02/1999 - FLEET SEARCH NOW FALLS THROUGH TO
005100*                             F999 WITH NOT-FOUND RATHER THAN
005200*                             ABENDING WHEN TRN-FLEET-COUNT IS
005300*                             ZERO - REQ 4601.
005400*        BPK    11/06/2006 - REQ 5404 - OPTION 5 (SET TRUCK
005500*                             COUNT) NOW ADDS A NEW FLEET ENTRY
005600*                             WHEN THE TRUCK TYPE IS NOT ALREADY
005700*                             ON FILE, UP TO THE FIVE-ENTRY LIMIT.
005800*        BPK    28/09/2012 - REQ 6801 - NO LOGIC CHANGE, RECOMPILE
005900*                             AFTER WIDENING WK-L-FLT-ERROR-MSG.
006000*        BPK    18/09/2015 - REQ 7402 - WK-X-FLT-SUBSC-ALPHA ADDED
006100*                             SO THE SUBSCRIPT PAIR HAS AN ALPHA
006200*                             VIEW FOR THE TRACE LISTING.
006300*        BPK    22/03/2016 - REQ 7450 - OPTION 1 (AND OPTION 2,
006400*                             WHICH REUSES IT) NEVER REJECTED A
006500*                             TRUCKS-NEEDED OF ZERO - THE AVAIL-
006600*                             ABILITY COMPARE PASSED TRIVIALLY.
006700*                             NOW RETURNS "92" BEFORE THE COMPARE
006800*                             WHEN TRUCKS-NEEDED IS ZERO.
006900*================================================================*
007000*
007100 ENVIRONMENT DIVISION.
007200*-------------------
007300 CONFIGURATION SECTION.
007400 SOURCE-COMPUTER. IBM-AS400.
007500 OBJECT-COMPUTER. IBM-AS400.
007600 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
007700         UPSI-0 IS UPSI-SWITCH-0
007800         ON STATUS IS U0-ON
007900         OFF STATUS IS U0-OFF.
008000 DATA DIVISION.
008100 WORKING-STORAGE SECTION.
008200*-----------------------
008300 01  FILLER                  PIC X(24) VALUE
008400         "** PROGRAM TMSXFLT  **".
008500*------------------ PROGRAM WORKING STORAGE ---------------------*
008600 01  WK-C-COMMON.
008700         COPY TMCMWS.
008800*----------------------------------------------------------------*
008900* WK-N-FLT-IDX DRIVES THE LINEAR SEARCH OF THE 5-ENTRY FLEET TABL*
009000* WK-N-FLT-FREE-IDX REMEMBERS THE FIRST EMPTY SLOT SEEN SO OPTION*
009100* CAN ADD A NEW TRUCK TYPE WITHOUT A SECOND PASS OVER THE TABLE. *
009200*----------------------------------------------------------------*
009300 01  WK-N-FLT-SUBSC-AREA.
009400         05  WK-N-FLT-IDX              PIC 9(01) COMP.
009500         05  WK-N-FLT-FREE-IDX         PIC 9(01) COMP.
009600         05  WK-N-FLT-FOUND-SW             PIC X(01) VALUE "N".
009700             88  WK-N-FLT-ENTRY-FOUND         VALUE "Y".
009800 01  WK-X-FLT-SUBSC-ALPHA REDEFINES WK-N-FLT-SUBSC-AREA            BPK7402
009900                                       PIC X(03).
010000 01  WK-N-FLT-QTY-AREA.
010100         05  WK-N-FLT-QTY-HOLD         PIC 9(03) COMP.
010200         05  WK-X-FLT-QTY-ALPHA REDEFINES WK-N-FLT-QTY-HOLD
010300                                        PIC X(04).
010400 01  WK-C-FLT-TYPE-AREA.
010500         05  WK-C-FLT-TYPE-HOLD        PIC X(10).
010600         05  WK-C-FLT-TYPE-GROUP REDEFINES WK-C-FLT-TYPE-HOLD.
010700             10  WK-C-FLT-TYPE-5               PIC X(05).
010800             10  WK-C-FLT-TYPE-REST            PIC X(05).
010900****************
011000 LINKAGE SECTION.
011100****************
011200         COPY TMLFLT.
011300 01  WK-L-TRN-FLEET-TABLE.
011400         05  WK-L-TRN-FLEET OCCURS 5 TIMES.
011500             10  WK-L-TRN-FLEET-TYPE       PIC X(10).
011600             10  WK-L-TRN-FLEET-AVAIL      PIC 9(03).
011700         EJECT
011800****************************************
011900 PROCEDURE DIVISION USING WK-L-FLT
012000         WK-L-TRN-FLEET-TABLE.
012100****************************************
012200 MAIN-MODULE.
012300     PERFORM A000-FIND-FLEET-ENTRY
012400        THRU A099-FIND-FLEET-ENTRY-EX.
012500     PERFORM B000-PROCESS-OPTION
012600        THRU B999-PROCESS-OPTION-EX.
012700     GOBACK.
012800*----------------------------------------------------------------*
012900 A000-FIND-FLEET-ENTRY.
013000*----------------------------------------------------------------*
013100     MOVE "00"                    TO WK-L-FLT-ERROR-CD.
013200     MOVE "N"                     TO WK-N-FLT-FOUND-SW.
013300     MOVE ZERO                    TO WK-N-FLT-FREE-IDX.
013400     MOVE 1                       TO WK-N-FLT-IDX.
013500 A010-FIND-LOOP.
013600     IF WK-N-FLT-IDX > 5
013700        GO TO A099-FIND-FLEET-ENTRY-EX
013800     END-IF.
013900     IF WK-L-TRN-FLEET-TYPE(WK-N-FLT-IDX) = SPACES
014000             AND WK-N-FLT-FREE-IDX = ZERO
014100        MOVE WK-N-FLT-IDX             TO WK-N-FLT-FREE-IDX
014200     END-IF.
014300     IF WK-L-TRN-FLEET-TYPE(WK-N-FLT-IDX) = WK-L-FLT-TRUCK-TYPE
014400        SET WK-N-FLT-ENTRY-FOUND      TO TRUE
014500        GO TO A099-FIND-FLEET-ENTRY-EX
014600     END-IF.
014700     ADD 1                         TO WK-N-FLT-IDX.
014800     GO TO A010-FIND-LOOP.
014900 A099-FIND-FLEET-ENTRY-EX.
015000     EXIT.
015100*----------------------------------------------------------------*
015200 B000-PROCESS-OPTION.
015300*----------------------------------------------------------------*
015400     EVALUATE WK-L-FLT-OPTION
015500        WHEN 1
015600           PERFORM C100-CAN-BID
015700              THRU C199-CAN-BID-EX
015800        WHEN 2
015900           PERFORM C200-CAN-ACCEPT-BOOKING
016000              THRU C299-CAN-ACCEPT-BOOKING-EX
016100        WHEN 3
016200           PERFORM C300-DEDUCT-TRUCKS
016300              THRU C399-DEDUCT-TRUCKS-EX
016400        WHEN 4
016500           PERFORM C400-RESTORE-TRUCKS
016600              THRU C499-RESTORE-TRUCKS-EX
016700        WHEN 5
016800           PERFORM C500-UPDATE-TRUCK-COUNT
016900              THRU C599-UPDATE-TRUCK-COUNT-EX
017000        WHEN OTHER
017100           MOVE "99"                 TO WK-L-FLT-ERROR-CD
017200     END-EVALUATE.
017300 B999-PROCESS-OPTION-EX.
017400     EXIT.
017500*----------------------------------------------------------------*
017600 C100-CAN-BID.
017700*----------------------------------------------------------------*
017800     SET WK-L-FLT-NO                 TO TRUE.
017900     IF NOT WK-N-FLT-ENTRY-FOUND
018000        MOVE "23"                    TO WK-L-FLT-ERROR-CD
018100        GO TO C199-CAN-BID-EX
018200     END-IF.
018300     IF WK-L-FLT-TRUCKS-NEEDED = ZERO                              BPK7450
018400        MOVE "92"                    TO WK-L-FLT-ERROR-CD
018500        GO TO C199-CAN-BID-EX
018600     END-IF.
018700     IF WK-L-TRN-FLEET-AVAIL(WK-N-FLT-IDX)
018800             >= WK-L-FLT-TRUCKS-NEEDED
018900        SET WK-L-FLT-YES              TO TRUE
019000     END-IF.
019100 C199-CAN-BID-EX.
019200     EXIT.
019300*----------------------------------------------------------------*
019400 C200-CAN-ACCEPT-BOOKING.
019500*----------------------------------------------------------------*
019600     PERFORM C100-CAN-BID THRU C199-CAN-BID-EX.
019700 C299-CAN-ACCEPT-BOOKING-EX.
019800     EXIT.
019900*----------------------------------------------------------------*
020000 C300-DEDUCT-TRUCKS.
020100*----------------------------------------------------------------*
020200     IF NOT WK-N-FLT-ENTRY-FOUND
020300        MOVE "23"                    TO WK-L-FLT-ERROR-CD
020400        GO TO C399-DEDUCT-TRUCKS-EX
020500     END-IF.
020600     IF WK-L-TRN-FLEET-AVAIL(WK-N-FLT-IDX)
020700             < WK-L-FLT-TRUCKS-NEEDED
020800        MOVE "92"                    TO WK-L-FLT-ERROR-CD
020900        GO TO C399-DEDUCT-TRUCKS-EX
021000     END-IF.
021100     SUBTRACT WK-L-FLT-TRUCKS-NEEDED
021200        FROM WK-L-TRN-FLEET-AVAIL(WK-N-FLT-IDX).
021300 C399-DEDUCT-TRUCKS-EX.
021400     EXIT.
021500*----------------------------------------------------------------*
021600 C400-RESTORE-TRUCKS.
021700*----------------------------------------------------------------*
021800     IF NOT WK-N-FLT-ENTRY-FOUND
021900        MOVE "23"                    TO WK-L-FLT-ERROR-CD
022000        GO TO C499-RESTORE-TRUCKS-EX
022100     END-IF.
022200     ADD WK-L-FLT-TRUCKS-NEEDED
022300        TO WK-L-TRN-FLEET-AVAIL(WK-N-FLT-IDX).
022400 C499-RESTORE-TRUCKS-EX.
022500     EXIT.
022600*----------------------------------------------------------------*
022700 C500-UPDATE-TRUCK-COUNT.
022800*----------------------------------------------------------------*
022900     IF WK-N-FLT-ENTRY-FOUND
023000        MOVE WK-L-FLT-TRUCKS-NEEDED  TO WK-L-TRN-FLEET-AVAIL
023100                                        (WK-N-FLT-IDX)
023200        GO TO C599-UPDATE-TRUCK-COUNT-EX
023300     END-IF.
023400     IF WK-N-FLT-FREE-IDX = ZERO
023500        MOVE "93"                    TO WK-L-FLT-ERROR-CD
023600        GO TO C599-UPDATE-TRUCK-COUNT-EX
023700     END-IF.
023800     MOVE WK-L-FLT-TRUCK-TYPE
023900        TO WK-L-TRN-FLEET-TYPE(WK-N-FLT-FREE-IDX).
024000     MOVE WK-L-FLT-TRUCKS-NEEDED
024100        TO WK-L-TRN-FLEET-AVAIL(WK-N-FLT-FREE-IDX).
024200 C599-UPDATE-TRUCK-COUNT-EX.
024300     EXIT.
