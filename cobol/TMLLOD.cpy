000100*TMLLOD.cpybk
000200*----------------------------------------------------------------*
000300* LINKAGE PARAMETER RECORD FOR TMSVLOD - CANCEL LOAD/RANK BIDS.  *
000400* OPTION 1 = CANCEL LOAD            (TXN-CODE LC)
000500* OPTION 2 = RANK PENDING BIDS       (TXN-CODE RB, REPORT ONLY)
000600* THE RANKED BIDS ARE RETURNED IN THE SCR-RANK-TABLE WHICH
000700* TMSBDRV PASSES SEPARATELY - SEE TMFBID.CPY SCR-WORK-REC.
000800*----------------------------------------------------------------*
00090001  WK-L-LOD.
001000    05  WK-L-LOD-INPUT.
001100        10  WK-L-LOD-OPTION        PIC 9(01).
001200        10  WK-L-LOD-TXN-DATE       PIC 9(08).
001300        10  WK-L-LOD-LOAD-ID         PIC X(12).
001400        10  FILLER                     PIC X(04).
001500    05  WK-L-LOD-OUTPUT.
001600        10  WK-L-LOD-ERROR-CD          PIC X(02).
001700            88  WK-L-LOD-NO-ERROR          VALUE "00".
001800        10  WK-L-LOD-ERROR-MSG           PIC X(40).
001900        10  WK-L-LOD-RANK-COUNT            PIC 9(03) COMP.
002000        10  FILLER                           PIC X(04).
