000100*TMLSCR.cpybk
000200*----------------------------------------------------------------*
000300* LINKAGE PARAMETER RECORD FOR TMSXSCR - WEIGHTED BID SCORING.   *
000400* SCORE = (1 / PROPOSED-RATE) * 0.70 + (RATING / 5.00) * 0.30,   *
000500* CARRIED TO 6 DECIMAL PLACES - SEE TMSXSCR S100-COMPUTE-SCORE.  *
000600*----------------------------------------------------------------*
00070001  WK-L-SCR.
000800    05  WK-L-SCR-INPUT.
000900        10  WK-L-SCR-PROPOSED-RATE    PIC 9(07)V99.
001000        10  WK-L-SCR-RATING             PIC 9V99.
001100        10  FILLER                         PIC X(04).
001200    05  WK-L-SCR-OUTPUT.
001300        10  WK-L-SCR-SCORE                 PIC 9V9(06).
001400        10  WK-L-SCR-ERROR-CD                 PIC X(02).
001500        10  FILLER                              PIC X(04).
