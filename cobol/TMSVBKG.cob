000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------*
000300 PROGRAM-ID. TMSVBKG.
000400 AUTHOR. R T HOLLAND.
000500 INSTALLATION. MIDLAND FREIGHT BROKERAGE - EDP DEPT.
000600 DATE-WRITTEN. 05 OCT 1987.
000700 DATE-COMPILED.
000800 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000900*================================================================*
001000*
001100*PROGRAM DESCRIPTION: Bid acceptance/booking and booking cancel.
001200*
001300*  OPTION 1 (TXN-CODE BA) - ACCEPT BID.  BID MUST BE PENDING, AND
001400*    THE TRUCKS OFFERED MUST NOT EXCEED THE LOAD'S REMAINING
001500*    REQUIREMENT (NO-OF-TRUCKS LESS THE RUNNING BOOKED-SOFAR
001600*    TOTAL THE DRIVER PASSES IN) - OTHERWISE ERROR "98" IS
001700*    RETURNED WITH A MESSAGE NAMING HOW MANY MORE TRUCKS THE LOAD
001800*    ACTUALLY NEEDS.  TMSXFLT OPTION 2 (RE-CHECK FLEET CAPACITY AT
001900*    BOOKING TIME) RE-CHECKS THE FLEET (A PRIOR TRANSACTION IN
002000*    THIS SAME RUN MAY HAVE USED UP THE TRUCKS SINCE THE BID WAS
002100*    SUBMITTED).  WHEN CAPACITY IS GONE THE BID IS AUTO-REJECTED
002200*    INSTEAD OF BOOKED.  OTHERWISE TMSXFLT OPTION 3 (SUBTRACT
002300*    BOOKED TRUCKS) RUNS, A CONFIRMED BOOKING IS APPENDED, THE BID
002400*    MOVES TO ACCEPTED, AND THE LOAD MOVES TO BOOKED ONCE THE
002500*    RUNNING BOOKED-TRUCK TOTAL MEETS THE LOAD'S REQUIREMENT.
002600*
002700*  OPTION 2 (TXN-CODE BC) - CANCEL BOOKING.  BOOKING MUST BE
002800*    CONFIRMED.  TMSXFLT OPTION 4 (ADD CANCELLED TRUCKS BACK)
002900*    RUNS AND THE BOOKING MOVES TO CANCELLED.  THE LOAD STATUS
003000*    ITSELF IS NOT TOUCHED
003100*    HERE - TMSBDRV RECOMPUTES IT AFTER THE CALL RETURNS, SINCE
003200*    THAT DECISION NEEDS TO SEE EVERY BID ON THE LOAD, NOT JUST
003300*    THE ONE BOOKING THIS PROGRAM IS GIVEN.
003400*
003500*================================================================*
003600*
003700* HISTORY OF MODIFICATION:
003800*================================================================*
003900*
004000*MOD.#   INIT   DATE         DESCRIPTION
004100*------  ----   ----------   ----------------------------------
004200*        RTH    05/10/1987 - INITIAL VERSION, ACCEPT ONLY.
004300*        RTH    19/02/1988 - ADDED OPTION 2, CANCEL.
004400*        DWK    02/09/1991 - AUTO-REJECT ON LOST CAPACITY ADDED
004500*                             PER DISPATCH SUPV - PREVIOUSLY THE
004600*                             PROGRAM JUST RETURNED AN ERROR AND
004700*                             LEFT THE BID DANGLING IN PENDING.
004800*        SLM    21/08/1998 - Y2K REMEDIATION - TXN-DATE PASSED
004900*                             THROUGH UNCHANGED, SIGNED OFF
005000*                             UNDER TICKET Y2K-0451.
005100*        SLM    02/04/1999 - REQ 4622 - CANCEL OF A BOOKING ON A
005200*                             BOOKED LOAD NOW REOPENS THE LOAD
005300*                             FOR BIDS INSTEAD OF LEAVING IT
005400*                             MARKED BOOKED WITH NO OPEN CAPACITY.
005500*        BPK    30/11/2009 - REQ 5803 - NO LOGIC CHANGE, RECOMPILE
005600*                             AFTER COPYBOOK TMLBKG WIDTH CHANGE.
005700*        BPK    11/06/2014 - REQ 7240 - CANCEL NO LONGER SETS THE
005800*                             LOAD BACK TO OPEN_FOR_BIDS HERE - A
005900*                             LOAD WITH NO PENDING BIDS LEFT AFTER
006000*                             THE CANCEL SHOULD REVERT TO POSTED,
006100*                             NOT OPEN_FOR_BIDS, AND THIS PROGRAM
006200*                             HAS NO WAY TO SEE THE OTHER BIDS ON
006300*                             THE LOAD.  TMSBDRV F400-CANCEL-BKG
006400*                             NOW OWNS THE LOAD STATUS RECOMPUTE.
006500*        BPK    18/09/2015 - REQ 7402 - WK-X-BKG-SW-ALPHA ADDED SO
006600*                             THE WORK SWITCH HAS AN ALPHA GROUP
006700*                             VIEW FOR THE TRACE LISTING.
006800*        BPK    14/01/2016 - REQ 7420 - OPTION 4 (RESTORE TRUCKS
006900*                             ON CANCEL) NEVER SET THE TRUCK TYPE
007000*                             BEFORE THE CALL - TMSXFLT SEARCHED
007100*                             THE FLEET TABLE ON A STALE VALUE AND
007200*                             NO TRUCKS WERE EVER RESTORED.  FOUND
007300*                             DURING THE FLEET-BALANCE AUDIT.
007400*        BPK    09/03/2016 - REQ 7440 - B100-ACCEPT-BID NEVER
007500*                             CHECKED THE BID'S OFFERED TRUCKS
007600*                             AGAINST THE LOAD'S REMAINING
007700*                             REQUIREMENT - A BID COULD BOOK PAST
007800*                             THE LOAD'S NO-OF-TRUCKS WITH NO
007900*                             ERROR RAISED.  NEW ERROR "98" ADDED,
008000*                             MESSAGE BUILT INTO WK-L-BKG-ERROR-
008100*                             MSG WITH THE ACTUAL REMAINING COUNT.
008200*================================================================*
008300*
008400 ENVIRONMENT DIVISION.
008500*-------------------
008600 CONFIGURATION SECTION.
008700 SOURCE-COMPUTER. IBM-AS400.
008800 OBJECT-COMPUTER. IBM-AS400.
008900 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
009000         UPSI-0 IS UPSI-SWITCH-0
009100         ON STATUS IS U0-ON
009200         OFF STATUS IS U0-OFF.
009300 DATA DIVISION.
009400 WORKING-STORAGE SECTION.
009500*-----------------------
009600 01  FILLER                  PIC X(24) VALUE
009700         "** PROGRAM TMSVBKG  **".
009800*---------------- PROGRAM WORKING STORAGE ----------------------*
009900 01  WK-C-COMMON.
010000         COPY TMCMWS.
010100 01  WK-L-FLT-AREA.
010200         COPY TMLFLT.
010300*----------------------------------------------------------------*
010400* WK-N-BKG-DATE-AREA GIVES THE CENTURY/YEAR/MONTH/DAY BREAKOUT OF*
010500* THE TRANSACTION DATE FOR THE TRACE LISTING ONLY - NEVER A KEY.*
010600*----------------------------------------------------------------*
010700 01  WK-N-BKG-DATE-AREA.
010800         05  WK-N-BKG-DATE             PIC 9(08).
010900         05  WK-N-BKG-DATE-GROUP REDEFINES WK-N-BKG-DATE.
011000             10  WK-N-BKG-CENTURY          PIC 9(02).
011100             10  WK-N-BKG-YEAR             PIC 9(02).
011200             10  WK-N-BKG-MONTH            PIC 9(02).
011300             10  WK-N-BKG-DAY              PIC 9(02).
011400 01  WK-N-BKG-TOTAL-AREA.
011500         05  WK-N-BKG-NEW-TOTAL        PIC 9(03) COMP.
011600         05  WK-X-BKG-TOTAL-ALPHA REDEFINES WK-N-BKG-NEW-TOTAL
011700                                        PIC X(02).
011800 01  WK-C-BKG-WORK-AREA.
011900         05  WK-C-BKG-BID-OK-SW        PIC X(01) VALUE "N".
012000             88  WK-C-BKG-BID-OK             VALUE "Y".
012100         05  FILLER                       PIC X(02).
012200 01  WK-X-BKG-SW-ALPHA REDEFINES WK-C-BKG-WORK-AREA                BPK7402
012300                                       PIC X(03).
012400 01  WK-N-BKG-REMAIN-AREA.                                         BPK7440
012500         05  WK-N-BKG-REMAIN-HOLD      PIC 9(03) COMP.             BPK7440
012600         05  WK-N-BKG-REMAIN-EDIT      PIC ZZ9.                    BPK7440
012700         05  FILLER                       PIC X(02).
012800****************
012900 LINKAGE SECTION.
013000****************
013100         COPY TMLBKG.
013200         COPY TMFLOD.
013300         COPY TMFTRN.
013400         COPY TMFBID.
013500         COPY TMFBKG.
013600         EJECT
013700****************************************
013800 PROCEDURE DIVISION USING WK-L-BKG
013900         LOD-MASTER-REC
014000         TRN-MASTER-REC
014100         BID-MASTER-REC
014200         BKG-MASTER-REC.
014300****************************************
014400 MAIN-MODULE.
014500     MOVE "00"                   TO WK-L-BKG-ERROR-CD.
014600     MOVE WK-L-BKG-TXN-DATE        TO WK-N-BKG-DATE.
014700     EVALUATE WK-L-BKG-OPTION
014800        WHEN 1
014900           PERFORM B100-ACCEPT-BID
015000              THRU B199-ACCEPT-BID-EX
015100        WHEN 2
015200           PERFORM B200-CANCEL-BOOKING
015300              THRU B299-CANCEL-BOOKING-EX
015400        WHEN OTHER
015500           MOVE "99"                 TO WK-L-BKG-ERROR-CD
015600     END-EVALUATE.
015700     GOBACK.
015800*----------------------------------------------------------------*
015900 B100-ACCEPT-BID.
016000*----------------------------------------------------------------*
016100     IF BID-ID NOT = WK-L-BKG-BID-ID
016200        MOVE "23"                     TO WK-L-BKG-ERROR-CD
016300        GO TO B199-ACCEPT-BID-EX
016400     END-IF.
016500     IF NOT BID-PENDING
016600        MOVE "95"                     TO WK-L-BKG-ERROR-CD
016700        GO TO B199-ACCEPT-BID-EX
016800     END-IF.
016900     MOVE LOD-NO-OF-TRUCKS             TO WK-N-BKG-REMAIN-HOLD.    BPK7440
017000     SUBTRACT WK-L-BKG-TRUCKS-BOOKED-SOFAR                         BPK7440
017100        FROM WK-N-BKG-REMAIN-HOLD.
017200     IF BID-TRUCKS-OFFERED > WK-N-BKG-REMAIN-HOLD                  BPK7440
017300        MOVE "98"                     TO WK-L-BKG-ERROR-CD
017400        MOVE WK-N-BKG-REMAIN-HOLD     TO WK-N-BKG-REMAIN-EDIT
017500        STRING "LOAD ONLY NEEDS " WK-N-BKG-REMAIN-EDIT
017600           " MORE TRUCKS" DELIMITED BY SIZE
017700           INTO WK-L-BKG-ERROR-MSG
017800        GO TO B199-ACCEPT-BID-EX
017900     END-IF.
018000     MOVE 2                           TO WK-L-FLT-OPTION.
018100     MOVE LOD-TRUCK-TYPE              TO WK-L-FLT-TRUCK-TYPE.
018200     MOVE BID-TRUCKS-OFFERED          TO WK-L-FLT-TRUCKS-NEEDED.
018300     CALL "TMSXFLT" USING WK-L-FLT
018400                          TRN-FLEET.
018500     SET WK-C-BKG-BID-OK               TO FALSE.
018600     IF WK-L-FLT-YES
018700        SET WK-C-BKG-BID-OK            TO TRUE
018800     END-IF.
018900     IF NOT WK-C-BKG-BID-OK
019000        SET BID-REJECTED               TO TRUE
019100        MOVE "96"                      TO WK-L-BKG-ERROR-CD
019200        GO TO B199-ACCEPT-BID-EX
019300     END-IF.
019400     MOVE 3                           TO WK-L-FLT-OPTION.
019500     CALL "TMSXFLT" USING WK-L-FLT
019600                          TRN-FLEET.
019700     MOVE WK-L-BKG-ID                 TO BKG-ID.
019800     MOVE BID-ID                       TO BKG-BID-ID.
019900     MOVE BID-LOAD-ID                   TO BKG-LOAD-ID.
020000     MOVE BID-TRANSPORTER-ID             TO BKG-TRANSPORTER-ID.
020100     MOVE BID-TRUCKS-OFFERED              TO BKG-ALLOCATED-TRUCKS.
020200     MOVE BID-PROPOSED-RATE                TO BKG-FINAL-RATE.
020300     SET BKG-CONFIRMED                      TO TRUE.
020400     MOVE WK-L-BKG-TXN-DATE                  TO BKG-BOOKED-DATE.
020500     SET BID-ACCEPTED                         TO TRUE.
020600     MOVE WK-L-BKG-TRUCKS-BOOKED-SOFAR
020700        TO WK-N-BKG-NEW-TOTAL.
020800     ADD BID-TRUCKS-OFFERED TO WK-N-BKG-NEW-TOTAL.
020900     SET WK-L-BKG-LOAD-IS-FULL TO FALSE.
021000     IF WK-N-BKG-NEW-TOTAL >= LOD-NO-OF-TRUCKS
021100        SET LOD-BOOKED                       TO TRUE
021200        SET WK-L-BKG-LOAD-IS-FULL            TO TRUE
021300     END-IF.
021400 B199-ACCEPT-BID-EX.
021500     EXIT.
021600*----------------------------------------------------------------*
021700 B200-CANCEL-BOOKING.
021800*----------------------------------------------------------------*
021900     IF BKG-ID NOT = WK-L-BKG-ID
022000        MOVE "23"                     TO WK-L-BKG-ERROR-CD
022100        GO TO B299-CANCEL-BOOKING-EX
022200     END-IF.
022300     IF NOT BKG-CONFIRMED
022400        MOVE "97"                     TO WK-L-BKG-ERROR-CD
022500        GO TO B299-CANCEL-BOOKING-EX
022600     END-IF.
022700     MOVE 4                           TO WK-L-FLT-OPTION.
022800     MOVE LOD-TRUCK-TYPE              TO WK-L-FLT-TRUCK-TYPE.      BPK7420
022900     MOVE BKG-ALLOCATED-TRUCKS        TO WK-L-FLT-TRUCKS-NEEDED.
023000     CALL "TMSXFLT" USING WK-L-FLT
023100                          TRN-FLEET.
023200     SET BKG-CANCELLED                TO TRUE.                     BPK7240
023300*         LOAD STATUS AFTER A CANCEL DEPENDS ON WHETHER ANY
023400*         PENDING BIDS ARE STILL ON FILE FOR THE LOAD - THIS
023500*         PROGRAM ONLY SEES ONE BID AT A TIME, SO TMSBDRV
023600*         F400-CANCEL-BOOKING RECOMPUTES THE LOAD STATUS ITSELF
023700*         ONCE CONTROL RETURNS - SEE REQ 7240 BELOW.
023800 B299-CANCEL-BOOKING-EX.
023900     EXIT.
