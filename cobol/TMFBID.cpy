000100*TMFBID.cpybk
000200*----------------------------------------------------------------*
000300* BID MASTER RECORD - ONE ENTRY PER TRANSPORTER BID AGAINST A
000400* LOAD.  FILE IS SEQUENTIAL, SORTED ASCENDING BY BID-ID.
000500*----------------------------------------------------------------*
000600*   BID-STATUS  P=PENDING  A=ACCEPTED  R=REJECTED                *
000700*----------------------------------------------------------------*
00080001  BID-MASTER-REC.
000900    05  BID-ID                    PIC X(12).
001000    05  BID-LOAD-ID                PIC X(12).
001100    05  BID-TRANSPORTER-ID          PIC X(12).
001200    05  BID-PROPOSED-RATE             PIC S9(07)V99 COMP-3.        BPK7470
001300*                        RATE PACKED PER REQ 7470 - BPK 15/04/2016
001400    05  BID-TRUCKS-OFFERED              PIC 9(03).
001500    05  BID-STATUS                       PIC X(01).
001600        88  BID-PENDING                     VALUE "P".
001700        88  BID-ACCEPTED                    VALUE "A".
001800        88  BID-REJECTED                     VALUE "R".
001900    05  BID-DATE-SUBMITTED                   PIC 9(08).
002000    05  FILLER                                  PIC X(05).
002100*----------------------------------------------------------------*
002200* BID-SCORE WORK RECORD - BUILT BY TMSXSCR, HELD BY TMSVLOD WHILE
002300* RANKING PENDING BIDS FOR THE RB TRANSACTION.  SCORE IS HELD AS
002400* A FIXED 1V6 FRACTION - NOT A MONEY FIELD, NEVER ROUNDED TO 2.
002500*----------------------------------------------------------------*
00260001  SCR-WORK-REC.
002700    05  SCR-BID-ID                PIC X(12).
002800    05  SCR-SCORE                  PIC 9V9(06).
