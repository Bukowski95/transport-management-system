000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------*
000300 PROGRAM-ID. TMSBDRV.
000400 AUTHOR. R T HOLLAND.
000500 INSTALLATION. MIDLAND FREIGHT BROKERAGE - EDP DEPT.
000600 DATE-WRITTEN. 14 MAY 1990.
000700 DATE-COMPILED.
000800 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000900*================================================================*
001000*
001100*PROGRAM DESCRIPTION: Nightly load/bid/booking batch driver.
001200*
001300*  LOADS THE LOAD, TRANSPORTER, BID AND BOOKING MASTERS INTO
001400*  MEMORY (LOAD AND TRANSPORTER TABLES ARE SEARCHED BY BINARY
001500*  SEARCH SINCE BOTH FILES ARE MAINTAINED IN ASCENDING KEY
001600*  SEQUENCE; BID AND BOOKING TABLES ARE SEARCHED LINEARLY SINCE
001700*  NEW ENTRIES ARE SIMPLY APPENDED).  READS THE TRANSACTION FILE
001800*  ONE RECORD AT A TIME, DISPATCHES EACH TRANSACTION TO THE
001900*  APPROPRIATE SUBPROGRAM (TMSVBID/TMSVBKG/TMSVLOD/TMSVTRU) AND
002000*  PRINTS ONE DETAIL LINE PER TRANSACTION PLUS AN RB RANKED
002100*  SUB-LISTING.  AT END OF RUN THE FOUR MASTERS ARE REWRITTEN
002200*  AND A CONTROL-TOTAL BLOCK IS PRINTED.
002300*
002400*================================================================*
002500*
002600* HISTORY OF MODIFICATION:
002700*================================================================*
002800*
002900*MOD.#   INIT   DATE         DESCRIPTION
003000*------  ----   ----------   ----------------------------------
003100*        RTH    14/05/1990 - INITIAL VERSION.
003200*        RTH    02/07/1990 - ADDED RB RANKED SUB-LISTING TO THE
003300*                             PRINT FILE - DISPATCH SUPV WANTED
003400*                             TO SEE THE SCORING BEHIND A RANK
003500*                             TRANSACTION, NOT JUST THE RESULT.
003600*        DWK    19/02/1991 - ADDED TOTAL BOOKED VALUE TO THE
003700*                             CONTROL TOTAL BLOCK.
003800*        DWK    03/11/1991 - RECOMPILED, NO LOGIC CHANGE, AFTER
003900*                             TMFTRN WIDENED TRN-COMPANY-NAME.
004000*        SLM    21/08/1998 - Y2K REMEDIATION - ALL DATE FIELDS
004100*                             CARRY A FULL 4-DIGIT YEAR AS READ
004200*                             FROM THE MASTER AND TRANSACTION
004300*                             FILES, NO WINDOWING ROUTINE WAS
004400*                             NEEDED, SIGNED OFF Y2K-0452.
004500*        SLM    02/04/1999 - REQ 4622 - NO LOGIC CHANGE HERE,
004600*                             RECOMPILE AFTER TMSVBKG REOPENED
004700*                             A BOOKED LOAD ON BOOKING CANCEL.
004800*        BPK    30/11/2009 - REQ 5803 - NO LOGIC CHANGE, RECOMPILE
004900*                             AFTER COPYBOOK TMLBKG WIDTH CHANGE.
005000*        BPK    04/02/2014 - REQ 7015 - TRANSPORTER TABLE IS NOW
005100*                             PASSED WHOLE TO TMSVTRU IN PLACE,
005200*                             NOT COPIED - TMLTRU LINKAGE PICTURE
005300*                             WIDENED TO MATCH TMFTRN EXACTLY.
005400*        BPK    11/06/2014 - REQ 7240 - F400-CANCEL-BOOKING NOW
005500*                             RECOMPUTES THE LOAD STATUS ITSELF
005600*                             AFTER TMSVBKG RETURNS - A LOAD LEFT
005700*                             WITH NO CONFIRMED BOOKINGS AND NO
005800*                             PENDING BIDS GOES BACK TO POSTED
005900*                             INSTEAD OF OPEN_FOR_BIDS.
006000*        BPK    25/09/2015 - REQ 7410 - WK-L-RB-RANK-TABLE PICKED
006100*                             UP A MISSING DEPENDING ON CLAUSE -
006200*                             AUDIT FOUND THE OCCURS RANGE WAS
006300*                             NEVER TIED TO THE RANK COUNT.
006400*        BPK    02/02/2016 - REQ 7430 - BID-ID/BKG-ID SEQUENCE
006500*                             COUNTERS AND THE FIRST-TRANSACTION
006600*                             SWITCH MOVED OUT TO STANDALONE 77-
006700*                             LEVEL ITEMS, SAME AS THE OLDER 370
006800*                             BATCH WORK - THEY NEVER BELONGED
006900*                             UNDER A GROUP.
007000*        BPK    09/03/2016 - REQ 7440 - F200-ACCEPT-BID NOW TRAPS
007100*                             TMSVBKG'S NEW ERROR "98" (OFFERED
007200*                             TRUCKS OVER THE LOAD'S REMAINING
007300*                             REQUIREMENT) AND PRINTS THE DYNAMIC
007400*                             MESSAGE TMSVBKG BUILT INSTEAD OF THE
007500*                             USUAL STATIC ERROR TEXT.  H900 GIVEN
007600*                             A FALLBACK "98" ENTRY FOR COMPLETE-
007700*                             NESS IN CASE THE MESSAGE IS EVER
007800*                             BLANK.
007900*        BPK    30/03/2016 - REQ 7460 - A000/A100/A300/A400/B000
008000*                             OPEN-FAILURE TESTS WERE ALL CHECKING
008100*                             THE OLD SINGLE-FILE WK-C-SUCCESSFUL
008200*                             SWITCH LEFT OVER FROM BEFORE WE HAD
008300*                             SIX FILES OPEN AT ONCE - IT WAS
008400*                             NEVER SET, SO EVERY RUN ABENDED ON
008500*                             THE FIRST OPEN.  EACH TEST NOW
008600*                             CHECKS ITS OWN PER-FILE STATUS FIELD
008700*                             (WK-C-LOD-FS-OK, WK-C-TRN-FS-OK,
008800*                             ETC).  FOUND WHEN THE NIGHTLY RUN
008900*                             WOULDN'T COME UP AT ALL.
009000*================================================================*
009100*
009200 ENVIRONMENT DIVISION.
009300*-------------------
009400 CONFIGURATION SECTION.
009500 SOURCE-COMPUTER. IBM-AS400.
009600 OBJECT-COMPUTER. IBM-AS400.
009700 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
009800         UPSI-0 IS UPSI-SWITCH-0
009900         ON STATUS IS U0-ON
010000         OFF STATUS IS U0-OFF.
010100 INPUT-OUTPUT SECTION.
010200 FILE-CONTROL.
010300     SELECT LOD-MASTER-FILE ASSIGN TO TMSLODMS
010400         ORGANIZATION IS SEQUENTIAL
010500         ACCESS MODE IS SEQUENTIAL
010600         FILE STATUS IS WK-C-LOD-FS.
010700     SELECT TRN-MASTER-FILE ASSIGN TO TMSTRNMS
010800         ORGANIZATION IS SEQUENTIAL
010900         ACCESS MODE IS SEQUENTIAL
011000         FILE STATUS IS WK-C-TRN-FS.
011100     SELECT BID-MASTER-FILE ASSIGN TO TMSBIDMS
011200         ORGANIZATION IS SEQUENTIAL
011300         ACCESS MODE IS SEQUENTIAL
011400         FILE STATUS IS WK-C-BID-FS.
011500     SELECT BKG-MASTER-FILE ASSIGN TO TMSBKGMS
011600         ORGANIZATION IS SEQUENTIAL
011700         ACCESS MODE IS SEQUENTIAL
011800         FILE STATUS IS WK-C-BKG-FS.
011900     SELECT TXN-FILE ASSIGN TO TMSTXNIN
012000         ORGANIZATION IS SEQUENTIAL
012100         ACCESS MODE IS SEQUENTIAL
012200         FILE STATUS IS WK-C-TXN-FS.
012300     SELECT RPT-FILE ASSIGN TO TMSRPTPR
012400         ORGANIZATION IS SEQUENTIAL
012500         ACCESS MODE IS SEQUENTIAL
012600         FILE STATUS IS WK-C-RPT-FS.
012700 DATA DIVISION.
012800 FILE SECTION.
012900*-----------
013000 FD  LOD-MASTER-FILE
013100     LABEL RECORDS ARE OMITTED
013200     DATA RECORD IS LOD-MASTER-REC.
013300     COPY TMFLOD.
013400 FD  TRN-MASTER-FILE
013500     LABEL RECORDS ARE OMITTED
013600     DATA RECORD IS TRN-MASTER-REC.
013700     COPY TMFTRN.
013800 FD  BID-MASTER-FILE
013900     LABEL RECORDS ARE OMITTED
014000     DATA RECORD IS BID-MASTER-REC.
014100     COPY TMFBID.
014200 FD  BKG-MASTER-FILE
014300     LABEL RECORDS ARE OMITTED
014400     DATA RECORD IS BKG-MASTER-REC.
014500     COPY TMFBKG.
014600 FD  TXN-FILE
014700     LABEL RECORDS ARE OMITTED
014800     DATA RECORD IS TMF-TXN-RECORD.
014900     COPY TMFTXN.
015000 FD  RPT-FILE
015100     LABEL RECORDS ARE OMITTED
015200     DATA RECORD IS RPT-RECORD.
015300 01  RPT-RECORD                     PIC X(132).
015400 WORKING-STORAGE SECTION.
015500*-----------------------
015600 01  FILLER                  PIC X(24) VALUE
015700         "** PROGRAM TMSBDRV  **".
015800*----------------- PROGRAM WORKING STORAGE ----------------------*
015900 01  WK-C-COMMON.
016000         COPY TMCMWS.
016100 01  WK-C-FILE-STATUS-AREA.                                        BPK7460
016200         05  WK-C-LOD-FS               PIC X(02).                  BPK7460
016300             88  WK-C-LOD-FS-OK              VALUE "00".
016400         05  WK-C-TRN-FS               PIC X(02).                  BPK7460
016500             88  WK-C-TRN-FS-OK              VALUE "00".
016600         05  WK-C-BID-FS               PIC X(02).                  BPK7460
016700             88  WK-C-BID-FS-OK              VALUE "00".
016800         05  WK-C-BKG-FS               PIC X(02).                  BPK7460
016900             88  WK-C-BKG-FS-OK              VALUE "00".
017000         05  WK-C-TXN-FS               PIC X(02).                  BPK7460
017100             88  WK-C-TXN-FS-OK              VALUE "00".
017200         05  WK-C-RPT-FS               PIC X(02).                  BPK7460
017300             88  WK-C-RPT-FS-OK              VALUE "00".
017400 01  WK-C-ABEND-AREA.
017500         05  WK-C-ABEND-TEXT           PIC X(40) VALUE SPACES.
017600*----------------------------------------------------------------*
017700* IN-MEMORY LOAD MASTER TABLE - BYTE-FOR-BYTE THE SAME SHAPE AS  *
017800* LOD-MASTER-REC (TMFLOD) SO THE TABLE CAN BE BUILT BY A STRAIGHT*
017900* MOVE AND WRITTEN BACK THE SAME WAY AT END OF RUN. SORTED       *
018000* ASCENDING BY LOD-ID ON THE INPUT FILE SO SEARCH ALL APPLIES.   *
018100*----------------------------------------------------------------*
018200 01  WK-N-LOD-COUNT              PIC 9(05) COMP VALUE ZERO.
018300 01  TBL-LOD-TABLE.
018400         05  TBL-LOD-ENTRY OCCURS 1 TO 2000 TIMES
018500                 DEPENDING ON WK-N-LOD-COUNT
018600                 ASCENDING KEY IS TBL-LOD-ID
018700                 INDEXED BY WK-X-LOD-NDX.
018800             10  TBL-LOD-ID                PIC X(12).
018900             10  TBL-LOD-SHIPPER-ID         PIC X(12).
019000             10  TBL-LOD-LOADING-CITY        PIC X(20).
019100             10  TBL-LOD-UNLOADING-CITY       PIC X(20).
019200             10  TBL-LOD-LOADING-DATE          PIC 9(08).
019300             10  TBL-LOD-PRODUCT-TYPE            PIC X(15).
019400             10  TBL-LOD-WEIGHT                   PIC 9(07)V99.
019500             10  TBL-LOD-WEIGHT-UNIT                PIC X(03).
019600             10  TBL-LOD-TRUCK-TYPE                   PIC X(10).
019700             10  TBL-LOD-NO-OF-TRUCKS                  PIC 9(03).
019800             10  TBL-LOD-STATUS                        PIC X(01).
019900                 88  TBL-LOD-POSTED                 VALUE "P".
020000                 88  TBL-LOD-OPEN-FOR-BIDS           VALUE "O".
020100                 88  TBL-LOD-BOOKED                  VALUE "B".
020200                 88  TBL-LOD-CANCELLED                VALUE "C".
020300             10  TBL-LOD-DATE-POSTED                    PIC 9(08).
020400             10  FILLER                                 PIC X(05).
020500*----------------------------------------------------------------*
020600* IN-MEMORY TRANSPORTER MASTER TABLE - SORTED ASCENDING BY       *
020700* TRN-ID ON THE INPUT FILE, SO SEARCH ALL APPLIES HERE TOO.      *
020800*----------------------------------------------------------------*
020900 01  WK-N-TRN-COUNT              PIC 9(03) COMP VALUE ZERO.
021000 01  TBL-TRN-TABLE.
021100         05  TBL-TRN-ENTRY OCCURS 1 TO 200 TIMES
021200                 DEPENDING ON WK-N-TRN-COUNT
021300                 ASCENDING KEY IS TBL-TRN-ID
021400                 INDEXED BY WK-X-TRN-NDX.
021500             10  TBL-TRN-ID                PIC X(12).
021600             10  TBL-TRN-COMPANY-NAME        PIC X(25).
021700             10  TBL-TRN-RATING                PIC 9V99.
021800             10  TBL-TRN-FLEET-COUNT             PIC 9(02).
021900             10  TBL-TRN-FLEET-GRP.
022000                 15  TBL-TRN-FLEET OCCURS 5 TIMES.
022100                     20  TBL-TRN-FLEET-TYPE       PIC X(10).
022200                     20  TBL-TRN-FLEET-AVAIL      PIC 9(03).
022300             10  FILLER                        PIC X(04).
022400*----------------------------------------------------------------*
022500* IN-MEMORY BID MASTER TABLE - NEW BIDS ARE APPENDED DURING THE  *
022600* RUN AND NOT RE-SORTED, SO THE TABLE IS SEARCHED LINEARLY, NOT  *
022700* BY SEARCH ALL, EVEN THOUGH THE STARTING FILE IS IN KEY ORDER.  *
022800*----------------------------------------------------------------*
022900 01  WK-N-BID-COUNT              PIC 9(05) COMP VALUE ZERO.
023000 01  TBL-BID-TABLE.
023100         05  TBL-BID-ENTRY OCCURS 1 TO 2000 TIMES
023200                 DEPENDING ON WK-N-BID-COUNT
023300                 INDEXED BY WK-X-BID-NDX
023400                            WK-X-BDR-RBB-NDX.
023500             10  TBL-BID-ID                PIC X(12).
023600             10  TBL-BID-LOAD-ID             PIC X(12).
023700             10  TBL-BID-TRANSPORTER-ID       PIC X(12).
023800             10  TBL-BID-PROPOSED-RATE          PIC 9(07)V99.
023900             10  TBL-BID-TRUCKS-OFFERED           PIC 9(03).
024000             10  TBL-BID-STATUS                     PIC X(01).
024100                 88  TBL-BID-PENDING                VALUE "P".
024200                 88  TBL-BID-ACCEPTED                VALUE "A".
024300                 88  TBL-BID-REJECTED                 VALUE "R".
024400             10  TBL-BID-DATE-SUBMITTED                PIC 9(08).
024500             10  FILLER                                PIC X(05).
024600*----------------------------------------------------------------*
024700* IN-MEMORY BOOKING MASTER TABLE - BKG-ID IS ASSIGNED IN ARRIVAL *
024800* ORDER, NOT SORTED, SO THIS TABLE IS ALSO SEARCHED LINEARLY.    *
024900*----------------------------------------------------------------*
025000 01  WK-N-BKG-COUNT              PIC 9(05) COMP VALUE ZERO.
025100 01  TBL-BKG-TABLE.
025200         05  TBL-BKG-ENTRY OCCURS 1 TO 2000 TIMES
025300                 DEPENDING ON WK-N-BKG-COUNT
025400                 INDEXED BY WK-X-BKG-NDX
025500                            WK-X-BDR-SUM-NDX.
025600             10  TBL-BKG-ID                 PIC X(12).
025700             10  TBL-BKG-BID-ID              PIC X(12).
025800             10  TBL-BKG-LOAD-ID              PIC X(12).
025900             10  TBL-BKG-TRANSPORTER-ID        PIC X(12).
026000             10  TBL-BKG-ALLOCATED-TRUCKS        PIC 9(03).
026100             10  TBL-BKG-FINAL-RATE                PIC 9(07)V99.
026200             10  TBL-BKG-STATUS                      PIC X(01).
026300                 88  TBL-BKG-CONFIRMED               VALUE "C".
026400                 88  TBL-BKG-CANCELLED                VALUE "X".
026500             10  TBL-BKG-BOOKED-DATE                    PIC 9(08).
026600             10  FILLER                                 PIC X(05).
026700*----------------------------------------------------------------*
026800* SLIM PASS-THROUGH TABLES FOR AN RB (RANK BIDS) TRANSACTION -   *
026900* THESE MUST BYTE-MATCH TMSVLOD'S OWN LINKAGE PICTURE FOR        *
027000* WK-L-BID-TABLE / WK-L-TRN-RATING-TABLE / WK-L-SCR-RANK-TABLE   *
027100* EXACTLY, FIELD FOR FIELD, SINCE CALL USING MATCHES BY POSITION *
027200* NOT BY NAME - SEE TMLLOD FOR THE CALLED PROGRAM'S OWN NOTES.   *
027300*----------------------------------------------------------------*
027400 01  WK-L-RB-BID-COUNT           PIC 9(05) COMP VALUE ZERO.
027500 01  WK-L-RB-BID-TABLE.
027600         05  WK-L-RB-BID-ENTRY OCCURS 1 TO 500 TIMES
027700                 DEPENDING ON WK-L-RB-BID-COUNT
027800                 INDEXED BY WK-X-BDR-RB1-NDX.
027900             10  WK-L-RB-BID-ID              PIC X(12).
028000             10  WK-L-RB-BID-LOAD-ID          PIC X(12).
028100             10  WK-L-RB-BID-TRANSPORTER-ID    PIC X(12).
028200             10  WK-L-RB-BID-RATE                PIC 9(07)V99.
028300             10  WK-L-RB-BID-TRUCKS                PIC 9(03).
028400             10  WK-L-RB-BID-STATUS                  PIC X(01).
028500 01  WK-L-RB-TRN-COUNT           PIC 9(03) COMP VALUE ZERO.
028600 01  WK-L-RB-TRN-TABLE.
028700         05  WK-L-RB-TRN-ENTRY OCCURS 1 TO 200 TIMES
028800                 DEPENDING ON WK-L-RB-TRN-COUNT
028900                 ASCENDING KEY IS WK-L-RB-TRN-ID
029000                 INDEXED BY WK-X-BDR-RB2-NDX.
029100             10  WK-L-RB-TRN-ID               PIC X(12).
029200             10  WK-L-RB-TRN-RATING             PIC 9V99.
029300 01  WK-L-RB-RANK-TABLE.
029400         05  WK-L-RB-RANK-ENTRY OCCURS 1 TO 500 TIMES
029500                 DEPENDING ON WK-L-LOD-RANK-COUNT                  BPK7410
029600                 INDEXED BY WK-X-BDR-RB3-NDX.
029700             10  WK-L-RB-RANK-BID-ID           PIC X(12).
029800             10  WK-L-RB-RANK-SCORE             PIC 9V9(06).
029900*----------------------------------------------------------------*
030000* WORKING COPIES OF THE FOUR CALLED-PROGRAM LINKAGE RECORDS.     *
030100*----------------------------------------------------------------*
030200         COPY TMLLOD.
030300         COPY TMLBID.
030400         COPY TMLBKG.
030500         COPY TMLTRU.
030600*----------------------------------------------------------------*
030700* TRANSACTION WORK AREA AND CONTROL BREAK/LOOKUP FIELDS.         *
030800*----------------------------------------------------------------*
030900 01  WK-C-BDR-FOUND-SWITCHES.
031000         05  WK-C-BDR-LOD-FOUND-SW     PIC X(01) VALUE "N".
031100             88  WK-C-BDR-LOD-FOUND          VALUE "Y".
031200         05  WK-C-BDR-TRN-FOUND-SW     PIC X(01) VALUE "N".
031300             88  WK-C-BDR-TRN-FOUND          VALUE "Y".
031400         05  WK-C-BDR-BID-FOUND-SW     PIC X(01) VALUE "N".
031500             88  WK-C-BDR-BID-FOUND          VALUE "Y".
031600         05  WK-C-BDR-BKG-FOUND-SW     PIC X(01) VALUE "N".
031700             88  WK-C-BDR-BKG-FOUND          VALUE "Y".
031800         05  WK-C-BDR-PND-FOUND-SW     PIC X(01) VALUE "N".
031900             88  WK-C-BDR-PND-FOUND          VALUE "Y".
032000 01  WK-C-BDR-WORK-AREA.
032100         05  WK-C-BDR-LOOKUP-ID            PIC X(12).
032200         05  WK-C-BDR-RESULT               PIC X(09) VALUE SPACES.
032300         05  WK-C-BDR-TEXT                 PIC X(40) VALUE SPACES.
032400         05  WK-C-BDR-ERRCD                   PIC X(02).
032500         05  WK-C-BDR-NEW-ID                    PIC X(12).
032600         05  WK-C-BDR-RB-LOAD-ID                  PIC X(12).
032700         05  WK-C-BDR-SUM-LOAD-ID                   PIC X(12).
032800         05  WK-N-BDR-SUM-TRUCKS                      PIC 9(03)
032900                                                          COMP.
033000         05  WK-N-BDR-VALUE-HOLD                        PIC
033100                                               9(09)V99.
033200         05  WK-N-BDR-RUN-DATE                     PIC 9(08)
033300                                                       VALUE ZERO.
033400         05  WK-N-BDR-TRT-IDX                        PIC 9(03)
033500                                                          COMP.
033600         05  WK-N-BDR-SEQ-EDIT                          PIC
033700                                               9(09).
033800 77  WK-N-BDR-BID-SEQ            PIC 9(09) COMP VALUE ZERO.        BPK7430
033900 77  WK-N-BDR-BKG-SEQ            PIC 9(09) COMP VALUE ZERO.        BPK7430
034000 77  WK-C-BDR-FIRST-TXN-SW        PIC X(01) VALUE "Y".             BPK7430
034100         88  WK-C-BDR-FIRST-TXN        VALUE "Y".
034200*----------------------------------------------------------------*
034300* CONTROL TOTALS - PRINTED AT END OF RUN, ALSO USED AS PROOF    *
034400* THE BATCH BALANCED ON THE OPERATOR'S RUN SHEET.                *
034500*----------------------------------------------------------------*
034600 01  WK-N-TOTALS-AREA.
034700         05  WK-N-TOT-TXN-READ          PIC 9(07) COMP VALUE ZERO.
034800         05  WK-N-TOT-BIDS-CREATED      PIC 9(07) COMP VALUE ZERO.
034900         05  WK-N-TOT-BIDS-ACCEPTED     PIC 9(07) COMP VALUE ZERO.
035000         05  WK-N-TOT-BIDS-REJECTED     PIC 9(07) COMP VALUE ZERO.
035100         05  WK-N-TOT-BKG-CREATED       PIC 9(07) COMP VALUE ZERO.
035200         05  WK-N-TOT-BKG-CANCELLED     PIC 9(07) COMP VALUE ZERO.
035300         05  WK-N-TOT-LOADS-CANCELLED   PIC 9(07) COMP VALUE ZERO.
035400         05  WK-N-TOT-ERRORS            PIC 9(07) COMP VALUE ZERO.
035500         05  WK-N-TOT-BOOKED-VALUE      PIC 9(09)V99 VALUE ZERO.
035600*----------------------------------------------------------------*
035700* PRINT LINE LAYOUTS - FOUR REDEFINES OF ONE 132 BYTE AREA.      *
035800*----------------------------------------------------------------*
035900 01  WK-R-PRINT-LINE                PIC X(132).
036000 01  WK-R-HEAD-1 REDEFINES WK-R-PRINT-LINE.
036100         05  FILLER                    PIC X(40) VALUE SPACES.
036200         05  WK-R-H1-TITLE             PIC X(52) VALUE
036300         "MIDLAND FREIGHT BROKERAGE - BATCH PROCESSING REPORT".
036400         05  FILLER                    PIC X(40) VALUE SPACES.
036500 01  WK-R-HEAD-2 REDEFINES WK-R-PRINT-LINE.
036600         05  FILLER                    PIC X(40) VALUE SPACES.
036700         05  WK-R-H2-LIT               PIC X(10) VALUE
036800                 "RUN DATE: ".
036900         05  WK-R-H2-DATE              PIC 9(08).
037000         05  FILLER                    PIC X(74) VALUE SPACES.
037100 01  WK-R-DETAIL-LINE REDEFINES WK-R-PRINT-LINE.
037200         05  FILLER                    PIC X(02) VALUE SPACES.
037300         05  WK-R-DL-CODE              PIC X(02).
037400         05  FILLER                    PIC X(02) VALUE SPACES.
037500         05  WK-R-DL-KEY1              PIC X(12).
037600         05  FILLER                    PIC X(02) VALUE SPACES.
037700         05  WK-R-DL-KEY2              PIC X(12).
037800         05  FILLER                    PIC X(02) VALUE SPACES.
037900         05  WK-R-DL-RESULT            PIC X(10).
038000         05  FILLER                    PIC X(02) VALUE SPACES.
038100         05  WK-R-DL-TEXT              PIC X(40).
038200         05  FILLER                    PIC X(48) VALUE SPACES.
038300 01  WK-R-RANK-LINE REDEFINES WK-R-PRINT-LINE.
038400         05  FILLER                    PIC X(02) VALUE SPACES.
038500         05  WK-R-RL-RANK              PIC ZZ9.
038600         05  FILLER                    PIC X(02) VALUE SPACES.
038700         05  WK-R-RL-BID-ID            PIC X(12).
038800         05  FILLER                    PIC X(02) VALUE SPACES.
038900         05  WK-R-RL-TRN-ID            PIC X(12).
039000         05  FILLER                    PIC X(02) VALUE SPACES.
039100         05  WK-R-RL-RATE              PIC ZZZ,ZZ9.99.
039200         05  FILLER                    PIC X(02) VALUE SPACES.
039300         05  WK-R-RL-TRUCKS            PIC ZZ9.
039400         05  FILLER                    PIC X(02) VALUE SPACES.
039500         05  WK-R-RL-SCORE             PIC 9.999999.
039600         05  FILLER                    PIC X(72) VALUE SPACES.
039700 01  WK-R-TOTAL-LINE REDEFINES WK-R-PRINT-LINE.
039800         05  FILLER                    PIC X(04) VALUE SPACES.
039900         05  WK-R-TL-LABEL             PIC X(30).
040000         05  FILLER                    PIC X(04) VALUE SPACES.
040100         05  WK-R-TL-VALUE             PIC ZZZ,ZZZ,ZZ9.
040200         05  FILLER                    PIC X(02) VALUE SPACES.
040300         05  WK-R-TL-MONEY             PIC Z,ZZZ,ZZZ,ZZ9.99.
040400         05  FILLER                    PIC X(65) VALUE SPACES.
040500****************
040600 LINKAGE SECTION.
040700****************
040800 EJECT
040900****************************************
041000 PROCEDURE DIVISION.
041100****************************************
041200 MAIN-MODULE.
041300     PERFORM A000-LOAD-LOD-MASTER
041400        THRU A099-LOAD-LOD-MASTER-EX.
041500     PERFORM A100-LOAD-TRN-MASTER
041600        THRU A199-LOAD-TRN-MASTER-EX.
041700     PERFORM A200-BUILD-TRN-RATING-TABLE
041800        THRU A299-BUILD-TRN-RATING-TABLE-EX.
041900     PERFORM A300-LOAD-BID-MASTER
042000        THRU A399-LOAD-BID-MASTER-EX.
042100     PERFORM A400-LOAD-BKG-MASTER
042200        THRU A499-LOAD-BKG-MASTER-EX.
042300     PERFORM B000-OPEN-TXN-AND-RPT
042400        THRU B099-OPEN-TXN-AND-RPT-EX.
042500     PERFORM C000-MAIN-PROCESS-LOOP
042600        THRU C099-MAIN-PROCESS-LOOP-EX.
042700     PERFORM D000-REWRITE-MASTERS
042800        THRU D099-REWRITE-MASTERS-EX.
042900     PERFORM E000-PRINT-CONTROL-TOTALS
043000        THRU E099-PRINT-CONTROL-TOTALS-EX.
043100     PERFORM Z000-CLOSE-FILES
043200        THRU Z099-CLOSE-FILES-EX.
043300     STOP RUN.
043400*----------------------------------------------------------------*
043500 A000-LOAD-LOD-MASTER.
043600*----------------------------------------------------------------*
043700     OPEN INPUT LOD-MASTER-FILE.
043800     IF NOT WK-C-LOD-FS-OK                                         BPK7460
043900        MOVE "LOD MASTER OPEN FAILED"  TO WK-C-ABEND-TEXT
044000        PERFORM Y900-ABNORMAL-TERMINATION
044100           THRU Y999-ABNORMAL-TERMINATION-EX
044200     END-IF.
044300     MOVE "N"                         TO WK-C-EOF-SW.
044400     GO TO A010-LOD-READ-LOOP.
044500 A010-LOD-READ-LOOP.
044600     READ LOD-MASTER-FILE
044700        AT END
044800           SET WK-C-END-OF-FILE       TO TRUE
044900           GO TO A099-LOAD-LOD-MASTER-EX
045000     END-READ.
045100     ADD 1                            TO WK-N-LOD-COUNT.
045200     SET WK-X-LOD-NDX                 TO WK-N-LOD-COUNT.
045300     MOVE LOD-ID          TO TBL-LOD-ID(WK-X-LOD-NDX).
045400     MOVE LOD-SHIPPER-ID  TO TBL-LOD-SHIPPER-ID(WK-X-LOD-NDX).
045500     MOVE LOD-LOADING-CITY
045600        TO TBL-LOD-LOADING-CITY(WK-X-LOD-NDX).
045700     MOVE LOD-UNLOADING-CITY
045800        TO TBL-LOD-UNLOADING-CITY(WK-X-LOD-NDX).
045900     MOVE LOD-LOADING-DATE
046000        TO TBL-LOD-LOADING-DATE(WK-X-LOD-NDX).
046100     MOVE LOD-PRODUCT-TYPE
046200        TO TBL-LOD-PRODUCT-TYPE(WK-X-LOD-NDX).
046300     MOVE LOD-WEIGHT       TO TBL-LOD-WEIGHT(WK-X-LOD-NDX).
046400     MOVE LOD-WEIGHT-UNIT
046500        TO TBL-LOD-WEIGHT-UNIT(WK-X-LOD-NDX).
046600     MOVE LOD-TRUCK-TYPE  TO TBL-LOD-TRUCK-TYPE(WK-X-LOD-NDX).
046700     MOVE LOD-NO-OF-TRUCKS
046800        TO TBL-LOD-NO-OF-TRUCKS(WK-X-LOD-NDX).
046900     MOVE LOD-STATUS       TO TBL-LOD-STATUS(WK-X-LOD-NDX).
047000     MOVE LOD-DATE-POSTED
047100        TO TBL-LOD-DATE-POSTED(WK-X-LOD-NDX).
047200     GO TO A010-LOD-READ-LOOP.
047300 A099-LOAD-LOD-MASTER-EX.
047400     CLOSE LOD-MASTER-FILE.
047500     EXIT.
047600*----------------------------------------------------------------*
047700 A100-LOAD-TRN-MASTER.
047800*----------------------------------------------------------------*
047900     OPEN INPUT TRN-MASTER-FILE.
048000     IF NOT WK-C-TRN-FS-OK                                         BPK7460
048100        MOVE "TRN MASTER OPEN FAILED"  TO WK-C-ABEND-TEXT
048200        PERFORM Y900-ABNORMAL-TERMINATION
048300           THRU Y999-ABNORMAL-TERMINATION-EX
048400     END-IF.
048500     MOVE "N"                         TO WK-C-EOF-SW.
048600     GO TO A110-TRN-READ-LOOP.
048700 A110-TRN-READ-LOOP.
048800     READ TRN-MASTER-FILE
048900        AT END
049000           SET WK-C-END-OF-FILE       TO TRUE
049100           GO TO A199-LOAD-TRN-MASTER-EX
049200     END-READ.
049300     ADD 1                            TO WK-N-TRN-COUNT.
049400     SET WK-X-TRN-NDX                 TO WK-N-TRN-COUNT.
049500     MOVE TRN-ID          TO TBL-TRN-ID(WK-X-TRN-NDX).
049600     MOVE TRN-COMPANY-NAME
049700        TO TBL-TRN-COMPANY-NAME(WK-X-TRN-NDX).
049800     MOVE TRN-RATING      TO TBL-TRN-RATING(WK-X-TRN-NDX).
049900     MOVE TRN-FLEET-COUNT
050000        TO TBL-TRN-FLEET-COUNT(WK-X-TRN-NDX).
050100     MOVE TRN-FLEET-GRP
050200        TO TBL-TRN-FLEET-GRP(WK-X-TRN-NDX).
050300     GO TO A110-TRN-READ-LOOP.
050400 A199-LOAD-TRN-MASTER-EX.
050500     CLOSE TRN-MASTER-FILE.
050600     EXIT.
050700*----------------------------------------------------------------*
050800 A200-BUILD-TRN-RATING-TABLE.
050900*----------------------------------------------------------------*
051000* TRN MASTER IS ALREADY ASCENDING BY TRN-ID SO A STRAIGHT        *
051100* INDEX-FOR-INDEX COPY KEEPS THE RATING TABLE IN THE SAME ORDER. *
051200     MOVE WK-N-TRN-COUNT              TO WK-L-RB-TRN-COUNT.
051300     MOVE 1                           TO WK-N-BDR-TRT-IDX.
051400     GO TO A210-TRT-COPY-LOOP.
051500 A210-TRT-COPY-LOOP.
051600     IF WK-N-BDR-TRT-IDX > WK-N-TRN-COUNT
051700        GO TO A299-BUILD-TRN-RATING-TABLE-EX
051800     END-IF.
051900     SET WK-X-TRN-NDX                 TO WK-N-BDR-TRT-IDX.
052000     SET WK-X-BDR-RB2-NDX              TO WK-N-BDR-TRT-IDX.
052100     MOVE TBL-TRN-ID(WK-X-TRN-NDX)
052200        TO WK-L-RB-TRN-ID(WK-X-BDR-RB2-NDX).
052300     MOVE TBL-TRN-RATING(WK-X-TRN-NDX)
052400        TO WK-L-RB-TRN-RATING(WK-X-BDR-RB2-NDX).
052500     ADD 1                            TO WK-N-BDR-TRT-IDX.
052600     GO TO A210-TRT-COPY-LOOP.
052700 A299-BUILD-TRN-RATING-TABLE-EX.
052800     EXIT.
052900*----------------------------------------------------------------*
053000 A300-LOAD-BID-MASTER.
053100*----------------------------------------------------------------*
053200     OPEN INPUT BID-MASTER-FILE.
053300     IF NOT WK-C-BID-FS-OK                                         BPK7460
053400        MOVE "BID MASTER OPEN FAILED"  TO WK-C-ABEND-TEXT
053500        PERFORM Y900-ABNORMAL-TERMINATION
053600           THRU Y999-ABNORMAL-TERMINATION-EX
053700     END-IF.
053800     MOVE "N"                         TO WK-C-EOF-SW.
053900     GO TO A310-BID-READ-LOOP.
054000 A310-BID-READ-LOOP.
054100     READ BID-MASTER-FILE
054200        AT END
054300           SET WK-C-END-OF-FILE       TO TRUE
054400           GO TO A399-LOAD-BID-MASTER-EX
054500     END-READ.
054600     ADD 1                            TO WK-N-BID-COUNT.
054700     SET WK-X-BID-NDX                 TO WK-N-BID-COUNT.
054800     MOVE BID-ID          TO TBL-BID-ID(WK-X-BID-NDX).
054900     MOVE BID-LOAD-ID     TO TBL-BID-LOAD-ID(WK-X-BID-NDX).
055000     MOVE BID-TRANSPORTER-ID
055100        TO TBL-BID-TRANSPORTER-ID(WK-X-BID-NDX).
055200     MOVE BID-PROPOSED-RATE
055300        TO TBL-BID-PROPOSED-RATE(WK-X-BID-NDX).
055400     MOVE BID-TRUCKS-OFFERED
055500        TO TBL-BID-TRUCKS-OFFERED(WK-X-BID-NDX).
055600     MOVE BID-STATUS      TO TBL-BID-STATUS(WK-X-BID-NDX).
055700     MOVE BID-DATE-SUBMITTED
055800        TO TBL-BID-DATE-SUBMITTED(WK-X-BID-NDX).
055900     GO TO A310-BID-READ-LOOP.
056000 A399-LOAD-BID-MASTER-EX.
056100     CLOSE BID-MASTER-FILE.
056200     EXIT.
056300*----------------------------------------------------------------*
056400 A400-LOAD-BKG-MASTER.
056500*----------------------------------------------------------------*
056600     OPEN INPUT BKG-MASTER-FILE.
056700     IF NOT WK-C-BKG-FS-OK                                         BPK7460
056800        MOVE "BKG MASTER OPEN FAILED"  TO WK-C-ABEND-TEXT
056900        PERFORM Y900-ABNORMAL-TERMINATION
057000           THRU Y999-ABNORMAL-TERMINATION-EX
057100     END-IF.
057200     MOVE "N"                         TO WK-C-EOF-SW.
057300     GO TO A410-BKG-READ-LOOP.
057400 A410-BKG-READ-LOOP.
057500     READ BKG-MASTER-FILE
057600        AT END
057700           SET WK-C-END-OF-FILE       TO TRUE
057800           GO TO A499-LOAD-BKG-MASTER-EX
057900     END-READ.
058000     ADD 1                            TO WK-N-BKG-COUNT.
058100     SET WK-X-BKG-NDX                 TO WK-N-BKG-COUNT.
058200     MOVE BKG-ID          TO TBL-BKG-ID(WK-X-BKG-NDX).
058300     MOVE BKG-BID-ID      TO TBL-BKG-BID-ID(WK-X-BKG-NDX).
058400     MOVE BKG-LOAD-ID     TO TBL-BKG-LOAD-ID(WK-X-BKG-NDX).
058500     MOVE BKG-TRANSPORTER-ID
058600        TO TBL-BKG-TRANSPORTER-ID(WK-X-BKG-NDX).
058700     MOVE BKG-ALLOCATED-TRUCKS
058800        TO TBL-BKG-ALLOCATED-TRUCKS(WK-X-BKG-NDX).
058900     MOVE BKG-FINAL-RATE
059000        TO TBL-BKG-FINAL-RATE(WK-X-BKG-NDX).
059100     MOVE BKG-STATUS      TO TBL-BKG-STATUS(WK-X-BKG-NDX).
059200     MOVE BKG-BOOKED-DATE
059300        TO TBL-BKG-BOOKED-DATE(WK-X-BKG-NDX).
059400     GO TO A410-BKG-READ-LOOP.
059500 A499-LOAD-BKG-MASTER-EX.
059600     CLOSE BKG-MASTER-FILE.
059700     EXIT.
059800*----------------------------------------------------------------*
059900 B000-OPEN-TXN-AND-RPT.
060000*----------------------------------------------------------------*
060100     OPEN INPUT TXN-FILE.
060200     IF NOT WK-C-TXN-FS-OK                                         BPK7460
060300        MOVE "TXN FILE OPEN FAILED"    TO WK-C-ABEND-TEXT
060400        PERFORM Y900-ABNORMAL-TERMINATION
060500           THRU Y999-ABNORMAL-TERMINATION-EX
060600     END-IF.
060700     OPEN OUTPUT RPT-FILE.
060800     IF NOT WK-C-RPT-FS-OK                                         BPK7460
060900        MOVE "RPT FILE OPEN FAILED"    TO WK-C-ABEND-TEXT
061000        PERFORM Y900-ABNORMAL-TERMINATION
061100           THRU Y999-ABNORMAL-TERMINATION-EX
061200     END-IF.
061300 B099-OPEN-TXN-AND-RPT-EX.
061400     EXIT.
061500*----------------------------------------------------------------*
061600 C000-MAIN-PROCESS-LOOP.
061700*----------------------------------------------------------------*
061800     MOVE "N"                         TO WK-C-EOF-SW.
061900     GO TO C010-DISPATCH-LOOP.
062000 C010-DISPATCH-LOOP.
062100     READ TXN-FILE
062200        AT END
062300           SET WK-C-END-OF-FILE       TO TRUE
062400           GO TO C099-MAIN-PROCESS-LOOP-EX
062500     END-READ.
062600     IF WK-C-BDR-FIRST-TXN
062700        MOVE TXN-DATE                 TO WK-N-BDR-RUN-DATE
062800        PERFORM C900-PRINT-HEADINGS
062900           THRU C999-PRINT-HEADINGS-EX
063000        SET WK-C-BDR-FIRST-TXN        TO FALSE
063100     END-IF.
063200     ADD 1                            TO WK-N-TOT-TXN-READ.
063300     PERFORM C100-DISPATCH-ONE-TXN
063400        THRU C199-DISPATCH-ONE-TXN-EX.
063500     PERFORM I000-WRITE-DETAIL-LINE
063600        THRU I099-WRITE-DETAIL-LINE-EX.
063700     GO TO C010-DISPATCH-LOOP.
063800 C099-MAIN-PROCESS-LOOP-EX.
063900     EXIT.
064000*----------------------------------------------------------------*
064100 C100-DISPATCH-ONE-TXN.
064200*----------------------------------------------------------------*
064300     MOVE SPACES                      TO WK-C-BDR-RESULT.
064400     MOVE SPACES                      TO WK-C-BDR-TEXT.
064500     EVALUATE TXN-CODE
064600        WHEN "LB"
064700           PERFORM F100-SUBMIT-BID
064800              THRU F199-SUBMIT-BID-EX
064900        WHEN "BA"
065000           PERFORM F200-ACCEPT-BID
065100              THRU F299-ACCEPT-BID-EX
065200        WHEN "BR"
065300           PERFORM F300-REJECT-BID
065400              THRU F399-REJECT-BID-EX
065500        WHEN "BC"
065600           PERFORM F400-CANCEL-BOOKING
065700              THRU F499-CANCEL-BOOKING-EX
065800        WHEN "LC"
065900           PERFORM F500-CANCEL-LOAD
066000              THRU F599-CANCEL-LOAD-EX
066100        WHEN "RB"
066200           PERFORM F600-RANK-BIDS
066300              THRU F699-RANK-BIDS-EX
066400        WHEN "TU"
066500           PERFORM F700-UPDATE-TRUCKS
066600              THRU F799-UPDATE-TRUCKS-EX
066700        WHEN OTHER
066800           MOVE "ERROR"               TO WK-C-BDR-RESULT
066900           MOVE "UNRECOGNISED TRANSACTION CODE"
067000              TO WK-C-BDR-TEXT
067100           ADD 1                      TO WK-N-TOT-ERRORS
067200     END-EVALUATE.
067300 C199-DISPATCH-ONE-TXN-EX.
067400     EXIT.
067500*----------------------------------------------------------------*
067600 C900-PRINT-HEADINGS.
067700*----------------------------------------------------------------*
067800     MOVE SPACES                      TO WK-R-PRINT-LINE.
067900     MOVE "MIDLAND FREIGHT BROKERAGE - BATCH PROCESSING REPORT"
068000        TO WK-R-H1-TITLE.
068100     WRITE RPT-RECORD FROM WK-R-HEAD-1.
068200     MOVE SPACES                      TO WK-R-PRINT-LINE.
068300     MOVE "RUN DATE: "                TO WK-R-H2-LIT.
068400     MOVE WK-N-BDR-RUN-DATE           TO WK-R-H2-DATE.
068500     WRITE RPT-RECORD FROM WK-R-HEAD-2.
068600 C999-PRINT-HEADINGS-EX.
068700     EXIT.
068800*----------------------------------------------------------------*
068900 D000-REWRITE-MASTERS.
069000*----------------------------------------------------------------*
069100     PERFORM D100-REWRITE-LOD-MASTER
069200        THRU D199-REWRITE-LOD-MASTER-EX.
069300     PERFORM D200-REWRITE-TRN-MASTER
069400        THRU D299-REWRITE-TRN-MASTER-EX.
069500     PERFORM D300-REWRITE-BID-MASTER
069600        THRU D399-REWRITE-BID-MASTER-EX.
069700     PERFORM D400-REWRITE-BKG-MASTER
069800        THRU D499-REWRITE-BKG-MASTER-EX.
069900 D099-REWRITE-MASTERS-EX.
070000     EXIT.
070100*----------------------------------------------------------------*
070200 D100-REWRITE-LOD-MASTER.
070300*----------------------------------------------------------------*
070400     OPEN OUTPUT LOD-MASTER-FILE.
070500     SET WK-X-LOD-NDX                 TO 1.
070600     GO TO D110-LOD-WRITE-LOOP.
070700 D110-LOD-WRITE-LOOP.
070800     IF WK-X-LOD-NDX > WK-N-LOD-COUNT
070900        GO TO D199-REWRITE-LOD-MASTER-EX
071000     END-IF.
071100     MOVE TBL-LOD-ID(WK-X-LOD-NDX)        TO LOD-ID.
071200     MOVE TBL-LOD-SHIPPER-ID(WK-X-LOD-NDX) TO LOD-SHIPPER-ID.
071300     MOVE TBL-LOD-LOADING-CITY(WK-X-LOD-NDX)
071400        TO LOD-LOADING-CITY.
071500     MOVE TBL-LOD-UNLOADING-CITY(WK-X-LOD-NDX)
071600        TO LOD-UNLOADING-CITY.
071700     MOVE TBL-LOD-LOADING-DATE(WK-X-LOD-NDX)
071800        TO LOD-LOADING-DATE.
071900     MOVE TBL-LOD-PRODUCT-TYPE(WK-X-LOD-NDX)
072000        TO LOD-PRODUCT-TYPE.
072100     MOVE TBL-LOD-WEIGHT(WK-X-LOD-NDX)    TO LOD-WEIGHT.
072200     MOVE TBL-LOD-WEIGHT-UNIT(WK-X-LOD-NDX)
072300        TO LOD-WEIGHT-UNIT.
072400     MOVE TBL-LOD-TRUCK-TYPE(WK-X-LOD-NDX) TO LOD-TRUCK-TYPE.
072500     MOVE TBL-LOD-NO-OF-TRUCKS(WK-X-LOD-NDX)
072600        TO LOD-NO-OF-TRUCKS.
072700     MOVE TBL-LOD-STATUS(WK-X-LOD-NDX)    TO LOD-STATUS.
072800     MOVE TBL-LOD-DATE-POSTED(WK-X-LOD-NDX)
072900        TO LOD-DATE-POSTED.
073000     WRITE LOD-MASTER-REC.
073100     SET WK-X-LOD-NDX UP BY 1.
073200     GO TO D110-LOD-WRITE-LOOP.
073300 D199-REWRITE-LOD-MASTER-EX.
073400     CLOSE LOD-MASTER-FILE.
073500     EXIT.
073600*----------------------------------------------------------------*
073700 D200-REWRITE-TRN-MASTER.
073800*----------------------------------------------------------------*
073900     OPEN OUTPUT TRN-MASTER-FILE.
074000     SET WK-X-TRN-NDX                 TO 1.
074100     GO TO D210-TRN-WRITE-LOOP.
074200 D210-TRN-WRITE-LOOP.
074300     IF WK-X-TRN-NDX > WK-N-TRN-COUNT
074400        GO TO D299-REWRITE-TRN-MASTER-EX
074500     END-IF.
074600     MOVE TBL-TRN-ID(WK-X-TRN-NDX)        TO TRN-ID.
074700     MOVE TBL-TRN-COMPANY-NAME(WK-X-TRN-NDX)
074800        TO TRN-COMPANY-NAME.
074900     MOVE TBL-TRN-RATING(WK-X-TRN-NDX)    TO TRN-RATING.
075000     MOVE TBL-TRN-FLEET-COUNT(WK-X-TRN-NDX)
075100        TO TRN-FLEET-COUNT.
075200     MOVE TBL-TRN-FLEET-GRP(WK-X-TRN-NDX) TO TRN-FLEET-GRP.
075300     WRITE TRN-MASTER-REC.
075400     SET WK-X-TRN-NDX UP BY 1.
075500     GO TO D210-TRN-WRITE-LOOP.
075600 D299-REWRITE-TRN-MASTER-EX.
075700     CLOSE TRN-MASTER-FILE.
075800     EXIT.
075900*----------------------------------------------------------------*
076000 D300-REWRITE-BID-MASTER.
076100*----------------------------------------------------------------*
076200     OPEN OUTPUT BID-MASTER-FILE.
076300     SET WK-X-BID-NDX                 TO 1.
076400     GO TO D310-BID-WRITE-LOOP.
076500 D310-BID-WRITE-LOOP.
076600     IF WK-X-BID-NDX > WK-N-BID-COUNT
076700        GO TO D399-REWRITE-BID-MASTER-EX
076800     END-IF.
076900     MOVE TBL-BID-ID(WK-X-BID-NDX)        TO BID-ID.
077000     MOVE TBL-BID-LOAD-ID(WK-X-BID-NDX)   TO BID-LOAD-ID.
077100     MOVE TBL-BID-TRANSPORTER-ID(WK-X-BID-NDX)
077200        TO BID-TRANSPORTER-ID.
077300     MOVE TBL-BID-PROPOSED-RATE(WK-X-BID-NDX)
077400        TO BID-PROPOSED-RATE.
077500     MOVE TBL-BID-TRUCKS-OFFERED(WK-X-BID-NDX)
077600        TO BID-TRUCKS-OFFERED.
077700     MOVE TBL-BID-STATUS(WK-X-BID-NDX)    TO BID-STATUS.
077800     MOVE TBL-BID-DATE-SUBMITTED(WK-X-BID-NDX)
077900        TO BID-DATE-SUBMITTED.
078000     WRITE BID-MASTER-REC.
078100     SET WK-X-BID-NDX UP BY 1.
078200     GO TO D310-BID-WRITE-LOOP.
078300 D399-REWRITE-BID-MASTER-EX.
078400     CLOSE BID-MASTER-FILE.
078500     EXIT.
078600*----------------------------------------------------------------*
078700 D400-REWRITE-BKG-MASTER.
078800*----------------------------------------------------------------*
078900     OPEN OUTPUT BKG-MASTER-FILE.
079000     SET WK-X-BKG-NDX                 TO 1.
079100     GO TO D410-BKG-WRITE-LOOP.
079200 D410-BKG-WRITE-LOOP.
079300     IF WK-X-BKG-NDX > WK-N-BKG-COUNT
079400        GO TO D499-REWRITE-BKG-MASTER-EX
079500     END-IF.
079600     MOVE TBL-BKG-ID(WK-X-BKG-NDX)        TO BKG-ID.
079700     MOVE TBL-BKG-BID-ID(WK-X-BKG-NDX)    TO BKG-BID-ID.
079800     MOVE TBL-BKG-LOAD-ID(WK-X-BKG-NDX)   TO BKG-LOAD-ID.
079900     MOVE TBL-BKG-TRANSPORTER-ID(WK-X-BKG-NDX)
080000        TO BKG-TRANSPORTER-ID.
080100     MOVE TBL-BKG-ALLOCATED-TRUCKS(WK-X-BKG-NDX)
080200        TO BKG-ALLOCATED-TRUCKS.
080300     MOVE TBL-BKG-FINAL-RATE(WK-X-BKG-NDX) TO BKG-FINAL-RATE.
080400     MOVE TBL-BKG-STATUS(WK-X-BKG-NDX)    TO BKG-STATUS.
080500     MOVE TBL-BKG-BOOKED-DATE(WK-X-BKG-NDX)
080600        TO BKG-BOOKED-DATE.
080700     WRITE BKG-MASTER-REC.
080800     SET WK-X-BKG-NDX UP BY 1.
080900     GO TO D410-BKG-WRITE-LOOP.
081000 D499-REWRITE-BKG-MASTER-EX.
081100     CLOSE BKG-MASTER-FILE.
081200     EXIT.
081300*----------------------------------------------------------------*
081400 E000-PRINT-CONTROL-TOTALS.
081500*----------------------------------------------------------------*
081600     MOVE SPACES                      TO WK-R-PRINT-LINE.
081700     WRITE RPT-RECORD FROM WK-R-PRINT-LINE.
081800     MOVE SPACES                      TO WK-R-PRINT-LINE.
081900     MOVE "TRANSACTIONS READ"         TO WK-R-TL-LABEL.
082000     MOVE WK-N-TOT-TXN-READ           TO WK-R-TL-VALUE.
082100     MOVE ZERO                        TO WK-R-TL-MONEY.
082200     WRITE RPT-RECORD FROM WK-R-TOTAL-LINE.
082300     MOVE SPACES                      TO WK-R-PRINT-LINE.
082400     MOVE "BIDS CREATED"              TO WK-R-TL-LABEL.
082500     MOVE WK-N-TOT-BIDS-CREATED       TO WK-R-TL-VALUE.
082600     MOVE ZERO                        TO WK-R-TL-MONEY.
082700     WRITE RPT-RECORD FROM WK-R-TOTAL-LINE.
082800     MOVE SPACES                      TO WK-R-PRINT-LINE.
082900     MOVE "BIDS ACCEPTED"             TO WK-R-TL-LABEL.
083000     MOVE WK-N-TOT-BIDS-ACCEPTED      TO WK-R-TL-VALUE.
083100     MOVE ZERO                        TO WK-R-TL-MONEY.
083200     WRITE RPT-RECORD FROM WK-R-TOTAL-LINE.
083300     MOVE SPACES                      TO WK-R-PRINT-LINE.
083400     MOVE "BIDS REJECTED"             TO WK-R-TL-LABEL.
083500     MOVE WK-N-TOT-BIDS-REJECTED      TO WK-R-TL-VALUE.
083600     MOVE ZERO                        TO WK-R-TL-MONEY.
083700     WRITE RPT-RECORD FROM WK-R-TOTAL-LINE.
083800     MOVE SPACES                      TO WK-R-PRINT-LINE.
083900     MOVE "BOOKINGS CREATED"          TO WK-R-TL-LABEL.
084000     MOVE WK-N-TOT-BKG-CREATED        TO WK-R-TL-VALUE.
084100     MOVE ZERO                        TO WK-R-TL-MONEY.
084200     WRITE RPT-RECORD FROM WK-R-TOTAL-LINE.
084300     MOVE SPACES                      TO WK-R-PRINT-LINE.
084400     MOVE "BOOKINGS CANCELLED"        TO WK-R-TL-LABEL.
084500     MOVE WK-N-TOT-BKG-CANCELLED      TO WK-R-TL-VALUE.
084600     MOVE ZERO                        TO WK-R-TL-MONEY.
084700     WRITE RPT-RECORD FROM WK-R-TOTAL-LINE.
084800     MOVE SPACES                      TO WK-R-PRINT-LINE.
084900     MOVE "LOADS CANCELLED"           TO WK-R-TL-LABEL.
085000     MOVE WK-N-TOT-LOADS-CANCELLED    TO WK-R-TL-VALUE.
085100     MOVE ZERO                        TO WK-R-TL-MONEY.
085200     WRITE RPT-RECORD FROM WK-R-TOTAL-LINE.
085300     MOVE SPACES                      TO WK-R-PRINT-LINE.
085400     MOVE "TRANSACTIONS IN ERROR"     TO WK-R-TL-LABEL.
085500     MOVE WK-N-TOT-ERRORS             TO WK-R-TL-VALUE.
085600     MOVE ZERO                        TO WK-R-TL-MONEY.
085700     WRITE RPT-RECORD FROM WK-R-TOTAL-LINE.
085800     MOVE SPACES                      TO WK-R-PRINT-LINE.
085900     MOVE "TOTAL BOOKED VALUE"        TO WK-R-TL-LABEL.
086000     MOVE ZERO                        TO WK-R-TL-VALUE.
086100     MOVE WK-N-TOT-BOOKED-VALUE       TO WK-R-TL-MONEY.
086200     WRITE RPT-RECORD FROM WK-R-TOTAL-LINE.
086300 E099-PRINT-CONTROL-TOTALS-EX.
086400     EXIT.
086500*----------------------------------------------------------------*
086600 F100-SUBMIT-BID.
086700*----------------------------------------------------------------*
086800     MOVE TXN-KEY-1                   TO WK-C-BDR-LOOKUP-ID.
086900     PERFORM G100-FIND-LOD THRU G199-FIND-LOD-EX.
087000     IF NOT WK-C-BDR-LOD-FOUND
087100        MOVE "23"                     TO WK-C-BDR-ERRCD
087200        GO TO F190-SUBMIT-BID-ERROR
087300     END-IF.
087400     MOVE TXN-KEY-2                   TO WK-C-BDR-LOOKUP-ID.
087500     PERFORM G200-FIND-TRN THRU G299-FIND-TRN-EX.
087600     IF NOT WK-C-BDR-TRN-FOUND
087700        MOVE "23"                     TO WK-C-BDR-ERRCD
087800        GO TO F190-SUBMIT-BID-ERROR
087900     END-IF.
088000     PERFORM H100-NEXT-BID-ID THRU H199-NEXT-BID-ID-EX.
088100     ADD 1                            TO WK-N-BID-COUNT.
088200     SET WK-X-BID-NDX                 TO WK-N-BID-COUNT.
088300     MOVE 1                           TO WK-L-BID-OPTION.
088400     MOVE TXN-DATE                    TO WK-L-BID-TXN-DATE.
088500     MOVE TXN-KEY-1                   TO WK-L-BID-LOAD-ID.
088600     MOVE TXN-KEY-2                   TO WK-L-BID-TRANSPORTER-ID.
088700     MOVE WK-C-BDR-NEW-ID             TO WK-L-BID-ID.
088800     MOVE TXN-RATE                    TO WK-L-BID-PROPOSED-RATE.
088900     MOVE TXN-TRUCKS                  TO WK-L-BID-TRUCKS-OFFERED.
089000*         TBL-BID-ENTRY(WK-X-BID-NDX) IS PASSED BY REFERENCE -
089100*         TMSVBID WRITES THE NEW BID DIRECTLY INTO THE SLOT, SO
089200*         THE DRIVER DOES NOT RE-MOVE THE FIELDS ITSELF.
089300     CALL "TMSVBID" USING WK-L-BID
089400                          TBL-LOD-ENTRY(WK-X-LOD-NDX)
089500                          TBL-TRN-ENTRY(WK-X-TRN-NDX)
089600                          TBL-BID-ENTRY(WK-X-BID-NDX).
089700     IF WK-L-BID-NO-ERROR
089800        ADD 1                         TO WK-N-TOT-BIDS-CREATED
089900        MOVE "SUBMITTED"              TO WK-C-BDR-RESULT
090000        MOVE "BID ACCEPTED FOR RANKING"
090100           TO WK-C-BDR-TEXT
090200        GO TO F199-SUBMIT-BID-EX
090300     END-IF.
090400     SUBTRACT 1                       FROM WK-N-BID-COUNT.
090500     MOVE WK-L-BID-ERROR-CD           TO WK-C-BDR-ERRCD.
090600 F190-SUBMIT-BID-ERROR.
090700     MOVE "ERROR"                     TO WK-C-BDR-RESULT.
090800     PERFORM H900-BUILD-ERROR-TEXT THRU H999-BUILD-ERROR-TEXT-EX.
090900     ADD 1                            TO WK-N-TOT-ERRORS.
091000 F199-SUBMIT-BID-EX.
091100     EXIT.
091200*----------------------------------------------------------------*
091300 F200-ACCEPT-BID.
091400*----------------------------------------------------------------*
091500     MOVE TXN-KEY-1                   TO WK-C-BDR-LOOKUP-ID.
091600     PERFORM G300-FIND-BID THRU G399-FIND-BID-EX.
091700     IF NOT WK-C-BDR-BID-FOUND
091800        MOVE "23"                     TO WK-C-BDR-ERRCD
091900        GO TO F290-ACCEPT-BID-ERROR
092000     END-IF.
092100     MOVE TBL-BID-LOAD-ID(WK-X-BID-NDX) TO WK-C-BDR-LOOKUP-ID.
092200     PERFORM G100-FIND-LOD THRU G199-FIND-LOD-EX.
092300     MOVE TBL-BID-TRANSPORTER-ID(WK-X-BID-NDX)
092400        TO WK-C-BDR-LOOKUP-ID.
092500     PERFORM G200-FIND-TRN THRU G299-FIND-TRN-EX.
092600     MOVE TBL-BID-LOAD-ID(WK-X-BID-NDX) TO WK-C-BDR-SUM-LOAD-ID.
092700     PERFORM G500-SUM-BOOKED-TRUCKS
092800        THRU G599-SUM-BOOKED-TRUCKS-EX.
092900     PERFORM H200-NEXT-BKG-ID THRU H299-NEXT-BKG-ID-EX.
093000     ADD 1                            TO WK-N-BKG-COUNT.
093100     SET WK-X-BKG-NDX                 TO WK-N-BKG-COUNT.
093200     MOVE 1                           TO WK-L-BKG-OPTION.
093300     MOVE TXN-DATE                    TO WK-L-BKG-TXN-DATE.
093400     MOVE TBL-BID-ID(WK-X-BID-NDX)    TO WK-L-BKG-BID-ID.
093500     MOVE WK-C-BDR-NEW-ID             TO WK-L-BKG-ID.
093600     MOVE WK-N-BDR-SUM-TRUCKS
093700        TO WK-L-BKG-TRUCKS-BOOKED-SOFAR.
093800*         TBL-BKG-ENTRY(WK-X-BKG-NDX) IS PASSED BY REFERENCE -
093900*         TMSVBKG WRITES THE NEW BOOKING DIRECTLY INTO THE SLOT
094000*         ON SUCCESS, AND MARKS THE BID ACCEPTED OR REJECTED
094100*         AGAINST THE SAME REFERENCE PASSED FOR BID-MASTER-REC.
094200     CALL "TMSVBKG" USING WK-L-BKG
094300                          TBL-LOD-ENTRY(WK-X-LOD-NDX)
094400                          TBL-TRN-ENTRY(WK-X-TRN-NDX)
094500                          TBL-BID-ENTRY(WK-X-BID-NDX)
094600                          TBL-BKG-ENTRY(WK-X-BKG-NDX).
094700     IF WK-L-BKG-ERROR-CD = "96"
094800        SUBTRACT 1                   FROM WK-N-BKG-COUNT
094900        ADD 1                        TO WK-N-TOT-BIDS-REJECTED
095000        MOVE "REJECTED"              TO WK-C-BDR-RESULT
095100        MOVE "BID AUTO-REJECTED - FLEET CAPACITY LOST"
095200           TO WK-C-BDR-TEXT
095300        ADD 1                        TO WK-N-TOT-ERRORS
095400        GO TO F299-ACCEPT-BID-EX
095500     END-IF.
095600     IF WK-L-BKG-ERROR-CD = "98"                                   BPK7440
095700        SUBTRACT 1                   FROM WK-N-BKG-COUNT
095800        ADD 1                        TO WK-N-TOT-ERRORS
095900        MOVE "ERROR"                 TO WK-C-BDR-RESULT
096000        MOVE WK-L-BKG-ERROR-MSG       TO WK-C-BDR-TEXT
096100        GO TO F299-ACCEPT-BID-EX
096200     END-IF.
096300     IF NOT WK-L-BKG-NO-ERROR
096400        SUBTRACT 1                   FROM WK-N-BKG-COUNT
096500        MOVE WK-L-BKG-ERROR-CD       TO WK-C-BDR-ERRCD
096600        GO TO F290-ACCEPT-BID-ERROR
096700     END-IF.
096800     IF WK-L-BKG-LOAD-IS-FULL
096900        SET TBL-LOD-BOOKED(WK-X-LOD-NDX) TO TRUE
097000     END-IF.
097100     ADD 1                            TO WK-N-TOT-BIDS-ACCEPTED.
097200     ADD 1                            TO WK-N-TOT-BKG-CREATED.
097300     MOVE TBL-BKG-ALLOCATED-TRUCKS(WK-X-BKG-NDX)
097400        TO WK-N-BDR-VALUE-HOLD.
097500     PERFORM H300-ADD-BOOKED-VALUE THRU H399-ADD-BOOKED-VALUE-EX.
097600     IF WK-L-BKG-LOAD-IS-FULL
097700        MOVE "BOOKED"                 TO WK-C-BDR-RESULT
097800        MOVE "BID ACCEPTED - LOAD NOW FULLY BOOKED"
097900           TO WK-C-BDR-TEXT
098000     ELSE
098100        MOVE "ACCEPTED"               TO WK-C-BDR-RESULT
098200        MOVE "BID ACCEPTED - BOOKING CONFIRMED"
098300           TO WK-C-BDR-TEXT
098400     END-IF.
098500     GO TO F299-ACCEPT-BID-EX.
098600 F290-ACCEPT-BID-ERROR.
098700     MOVE "ERROR"                     TO WK-C-BDR-RESULT.
098800     PERFORM H900-BUILD-ERROR-TEXT THRU H999-BUILD-ERROR-TEXT-EX.
098900     ADD 1                            TO WK-N-TOT-ERRORS.
099000 F299-ACCEPT-BID-EX.
099100     EXIT.
099200*----------------------------------------------------------------*
099300 F300-REJECT-BID.
099400*----------------------------------------------------------------*
099500     MOVE TXN-KEY-1                   TO WK-C-BDR-LOOKUP-ID.
099600     PERFORM G300-FIND-BID THRU G399-FIND-BID-EX.
099700     IF NOT WK-C-BDR-BID-FOUND
099800        MOVE "23"                     TO WK-C-BDR-ERRCD
099900        GO TO F390-REJECT-BID-ERROR
100000     END-IF.
100100     MOVE 2                           TO WK-L-BID-OPTION.
100200     MOVE TXN-DATE                    TO WK-L-BID-TXN-DATE.
100300     MOVE TBL-BID-ID(WK-X-BID-NDX)    TO WK-L-BID-ID.
100400     CALL "TMSVBID" USING WK-L-BID
100500                          TBL-LOD-ENTRY(WK-X-LOD-NDX)
100600                          TBL-TRN-ENTRY(WK-X-TRN-NDX)
100700                          TBL-BID-ENTRY(WK-X-BID-NDX).
100800     IF WK-L-BID-NO-ERROR
100900        SET TBL-BID-REJECTED(WK-X-BID-NDX) TO TRUE
101000        ADD 1                         TO WK-N-TOT-BIDS-REJECTED
101100        MOVE "REJECTED"               TO WK-C-BDR-RESULT
101200        MOVE "BID REJECTED PER DISPATCH DECISION"
101300           TO WK-C-BDR-TEXT
101400        GO TO F399-REJECT-BID-EX
101500     END-IF.
101600     MOVE WK-L-BID-ERROR-CD           TO WK-C-BDR-ERRCD.
101700 F390-REJECT-BID-ERROR.
101800     MOVE "ERROR"                     TO WK-C-BDR-RESULT.
101900     PERFORM H900-BUILD-ERROR-TEXT THRU H999-BUILD-ERROR-TEXT-EX.
102000     ADD 1                            TO WK-N-TOT-ERRORS.
102100 F399-REJECT-BID-EX.
102200     EXIT.
102300*----------------------------------------------------------------*
102400 F400-CANCEL-BOOKING.
102500*----------------------------------------------------------------*
102600     MOVE TXN-KEY-1                   TO WK-C-BDR-LOOKUP-ID.
102700     PERFORM G400-FIND-BKG THRU G499-FIND-BKG-EX.
102800     IF NOT WK-C-BDR-BKG-FOUND
102900        MOVE "23"                     TO WK-C-BDR-ERRCD
103000        GO TO F490-CANCEL-BOOKING-ERROR
103100     END-IF.
103200     MOVE TBL-BKG-LOAD-ID(WK-X-BKG-NDX) TO WK-C-BDR-LOOKUP-ID.
103300     PERFORM G100-FIND-LOD THRU G199-FIND-LOD-EX.
103400     MOVE TBL-BKG-TRANSPORTER-ID(WK-X-BKG-NDX)
103500        TO WK-C-BDR-LOOKUP-ID.
103600     PERFORM G200-FIND-TRN THRU G299-FIND-TRN-EX.
103700     MOVE 2                           TO WK-L-BKG-OPTION.
103800     MOVE TXN-DATE                    TO WK-L-BKG-TXN-DATE.
103900     MOVE TBL-BKG-ID(WK-X-BKG-NDX)    TO WK-L-BKG-ID.
104000     CALL "TMSVBKG" USING WK-L-BKG
104100                          TBL-LOD-ENTRY(WK-X-LOD-NDX)
104200                          TBL-TRN-ENTRY(WK-X-TRN-NDX)
104300                          TBL-BID-ENTRY(WK-X-BID-NDX)
104400                          TBL-BKG-ENTRY(WK-X-BKG-NDX).
104500     IF WK-L-BKG-NO-ERROR
104600        SET TBL-BKG-CANCELLED(WK-X-BKG-NDX) TO TRUE
104700        PERFORM G700-RECOMPUTE-LOD-STATUS
104800           THRU G799-RECOMPUTE-LOD-STATUS-EX
104900        ADD 1                         TO WK-N-TOT-BKG-CANCELLED
105000        MOVE "CANCELLED"              TO WK-C-BDR-RESULT
105100        MOVE "BOOKING CANCELLED - CAPACITY RESTORED"
105200           TO WK-C-BDR-TEXT
105300        GO TO F499-CANCEL-BOOKING-EX
105400     END-IF.
105500     MOVE WK-L-BKG-ERROR-CD           TO WK-C-BDR-ERRCD.
105600 F490-CANCEL-BOOKING-ERROR.
105700     MOVE "ERROR"                     TO WK-C-BDR-RESULT.
105800     PERFORM H900-BUILD-ERROR-TEXT THRU H999-BUILD-ERROR-TEXT-EX.
105900     ADD 1                            TO WK-N-TOT-ERRORS.
106000 F499-CANCEL-BOOKING-EX.
106100     EXIT.
106200*----------------------------------------------------------------*
106300 F500-CANCEL-LOAD.
106400*----------------------------------------------------------------*
106500     MOVE TXN-KEY-1                   TO WK-C-BDR-LOOKUP-ID.
106600     PERFORM G100-FIND-LOD THRU G199-FIND-LOD-EX.
106700     IF NOT WK-C-BDR-LOD-FOUND
106800        MOVE "23"                     TO WK-C-BDR-ERRCD
106900        GO TO F590-CANCEL-LOAD-ERROR
107000     END-IF.
107100     MOVE 1                           TO WK-L-LOD-OPTION.
107200     MOVE TXN-DATE                    TO WK-L-LOD-TXN-DATE.
107300     MOVE TBL-LOD-ID(WK-X-LOD-NDX)    TO WK-L-LOD-LOAD-ID.
107400     CALL "TMSVLOD" USING WK-L-LOD
107500                          TBL-LOD-ENTRY(WK-X-LOD-NDX)
107600                          WK-L-RB-BID-TABLE
107700                          WK-L-RB-BID-COUNT
107800                          WK-L-RB-TRN-TABLE
107900                          WK-L-RB-TRN-COUNT
108000                          WK-L-RB-RANK-TABLE.
108100     IF WK-L-LOD-NO-ERROR
108200        ADD 1                         TO WK-N-TOT-LOADS-CANCELLED
108300        MOVE "CANCELLED"              TO WK-C-BDR-RESULT
108400        MOVE "LOAD CANCELLED"         TO WK-C-BDR-TEXT
108500        GO TO F599-CANCEL-LOAD-EX
108600     END-IF.
108700     MOVE WK-L-LOD-ERROR-CD           TO WK-C-BDR-ERRCD.
108800 F590-CANCEL-LOAD-ERROR.
108900     MOVE "ERROR"                     TO WK-C-BDR-RESULT.
109000     PERFORM H900-BUILD-ERROR-TEXT THRU H999-BUILD-ERROR-TEXT-EX.
109100     ADD 1                            TO WK-N-TOT-ERRORS.
109200 F599-CANCEL-LOAD-EX.
109300     EXIT.
109400*----------------------------------------------------------------*
109500 F600-RANK-BIDS.
109600*----------------------------------------------------------------*
109700     MOVE TXN-KEY-1                   TO WK-C-BDR-LOOKUP-ID.
109800     PERFORM G100-FIND-LOD THRU G199-FIND-LOD-EX.
109900     IF NOT WK-C-BDR-LOD-FOUND
110000        MOVE "23"                     TO WK-C-BDR-ERRCD
110100        GO TO F690-RANK-BIDS-ERROR
110200     END-IF.
110300     MOVE TBL-LOD-ID(WK-X-LOD-NDX)    TO WK-C-BDR-RB-LOAD-ID.
110400     PERFORM G600-BUILD-RB-BID-TABLE
110500        THRU G699-BUILD-RB-BID-TABLE-EX.
110600     MOVE 2                           TO WK-L-LOD-OPTION.
110700     MOVE TXN-DATE                    TO WK-L-LOD-TXN-DATE.
110800     MOVE TBL-LOD-ID(WK-X-LOD-NDX)    TO WK-L-LOD-LOAD-ID.
110900     CALL "TMSVLOD" USING WK-L-LOD
111000                          TBL-LOD-ENTRY(WK-X-LOD-NDX)
111100                          WK-L-RB-BID-TABLE
111200                          WK-L-RB-BID-COUNT
111300                          WK-L-RB-TRN-TABLE
111400                          WK-L-RB-TRN-COUNT
111500                          WK-L-RB-RANK-TABLE.
111600     IF WK-L-LOD-NO-ERROR
111700        MOVE "RANKED"                 TO WK-C-BDR-RESULT
111800        MOVE "PENDING BIDS RANKED - SEE SUB-LISTING"
111900           TO WK-C-BDR-TEXT
112000        PERFORM I100-WRITE-RANK-LINES
112100           THRU I199-WRITE-RANK-LINES-EX
112200        GO TO F699-RANK-BIDS-EX
112300     END-IF.
112400     MOVE WK-L-LOD-ERROR-CD           TO WK-C-BDR-ERRCD.
112500 F690-RANK-BIDS-ERROR.
112600     MOVE "ERROR"                     TO WK-C-BDR-RESULT.
112700     PERFORM H900-BUILD-ERROR-TEXT THRU H999-BUILD-ERROR-TEXT-EX.
112800     ADD 1                            TO WK-N-TOT-ERRORS.
112900 F699-RANK-BIDS-EX.
113000     EXIT.
113100*----------------------------------------------------------------*
113200 F700-UPDATE-TRUCKS.
113300*----------------------------------------------------------------*
113400     MOVE TXN-KEY-1                   TO WK-C-BDR-LOOKUP-ID.
113500     PERFORM G200-FIND-TRN THRU G299-FIND-TRN-EX.
113600     IF NOT WK-C-BDR-TRN-FOUND
113700        MOVE "23"                     TO WK-C-BDR-ERRCD
113800        GO TO F790-UPDATE-TRUCKS-ERROR
113900     END-IF.
114000     MOVE TXN-DATE                    TO WK-L-TRU-TXN-DATE.
114100     MOVE TXN-KEY-1                   TO WK-L-TRU-TRANSPORTER-ID.
114200     MOVE TXN-TRUCK-TYPE              TO WK-L-TRU-TRUCK-TYPE.
114300     MOVE TXN-TRUCKS                  TO WK-L-TRU-TRUCKS.
114400     CALL "TMSVTRU" USING WK-L-TRU
114500                          TBL-TRN-TABLE
114600                          WK-N-TRN-COUNT.
114700     IF WK-L-TRU-NO-ERROR
114800        MOVE "UPDATED"                TO WK-C-BDR-RESULT
114900        MOVE "FLEET TRUCK COUNT UPDATED"
115000           TO WK-C-BDR-TEXT
115100        GO TO F799-UPDATE-TRUCKS-EX
115200     END-IF.
115300     MOVE WK-L-TRU-ERROR-CD           TO WK-C-BDR-ERRCD.
115400 F790-UPDATE-TRUCKS-ERROR.
115500     MOVE "ERROR"                     TO WK-C-BDR-RESULT.
115600     PERFORM H900-BUILD-ERROR-TEXT THRU H999-BUILD-ERROR-TEXT-EX.
115700     ADD 1                            TO WK-N-TOT-ERRORS.
115800 F799-UPDATE-TRUCKS-EX.
115900     EXIT.
116000*----------------------------------------------------------------*
116100 G100-FIND-LOD.
116200*----------------------------------------------------------------*
116300     SET WK-C-BDR-LOD-FOUND-SW        TO FALSE.
116400     SEARCH ALL TBL-LOD-ENTRY
116500        AT END
116600           GO TO G199-FIND-LOD-EX
116700        WHEN TBL-LOD-ID(WK-X-LOD-NDX) = WK-C-BDR-LOOKUP-ID
116800           SET WK-C-BDR-LOD-FOUND     TO TRUE
116900     END-SEARCH.
117000 G199-FIND-LOD-EX.
117100     EXIT.
117200*----------------------------------------------------------------*
117300 G200-FIND-TRN.
117400*----------------------------------------------------------------*
117500     SET WK-C-BDR-TRN-FOUND-SW        TO FALSE.
117600     SEARCH ALL TBL-TRN-ENTRY
117700        AT END
117800           GO TO G299-FIND-TRN-EX
117900        WHEN TBL-TRN-ID(WK-X-TRN-NDX) = WK-C-BDR-LOOKUP-ID
118000           SET WK-C-BDR-TRN-FOUND     TO TRUE
118100     END-SEARCH.
118200 G299-FIND-TRN-EX.
118300     EXIT.
118400*----------------------------------------------------------------*
118500 G300-FIND-BID.
118600*----------------------------------------------------------------*
118700     SET WK-C-BDR-BID-FOUND-SW        TO FALSE.
118800     IF WK-N-BID-COUNT = ZERO
118900        GO TO G399-FIND-BID-EX
119000     END-IF.
119100     SET WK-X-BID-NDX                 TO 1.
119200     GO TO G310-BID-SCAN-LOOP.
119300 G310-BID-SCAN-LOOP.
119400     IF WK-X-BID-NDX > WK-N-BID-COUNT
119500        GO TO G399-FIND-BID-EX
119600     END-IF.
119700     IF TBL-BID-ID(WK-X-BID-NDX) = WK-C-BDR-LOOKUP-ID
119800        SET WK-C-BDR-BID-FOUND        TO TRUE
119900        GO TO G399-FIND-BID-EX
120000     END-IF.
120100     SET WK-X-BID-NDX UP BY 1.
120200     GO TO G310-BID-SCAN-LOOP.
120300 G399-FIND-BID-EX.
120400     EXIT.
120500*----------------------------------------------------------------*
120600 G400-FIND-BKG.
120700*----------------------------------------------------------------*
120800     SET WK-C-BDR-BKG-FOUND-SW        TO FALSE.
120900     IF WK-N-BKG-COUNT = ZERO
121000        GO TO G499-FIND-BKG-EX
121100     END-IF.
121200     SET WK-X-BKG-NDX                 TO 1.
121300     GO TO G410-BKG-SCAN-LOOP.
121400 G410-BKG-SCAN-LOOP.
121500     IF WK-X-BKG-NDX > WK-N-BKG-COUNT
121600        GO TO G499-FIND-BKG-EX
121700     END-IF.
121800     IF TBL-BKG-ID(WK-X-BKG-NDX) = WK-C-BDR-LOOKUP-ID
121900        SET WK-C-BDR-BKG-FOUND        TO TRUE
122000        GO TO G499-FIND-BKG-EX
122100     END-IF.
122200     SET WK-X-BKG-NDX UP BY 1.
122300     GO TO G410-BKG-SCAN-LOOP.
122400 G499-FIND-BKG-EX.
122500     EXIT.
122600*----------------------------------------------------------------*
122700 G500-SUM-BOOKED-TRUCKS.
122800*----------------------------------------------------------------*
122900     MOVE ZERO                        TO WK-N-BDR-SUM-TRUCKS.
123000     IF WK-N-BKG-COUNT = ZERO
123100        GO TO G599-SUM-BOOKED-TRUCKS-EX
123200     END-IF.
123300     SET WK-X-BDR-SUM-NDX              TO 1.
123400     GO TO G510-SUM-SCAN-LOOP.
123500 G510-SUM-SCAN-LOOP.
123600     IF WK-X-BDR-SUM-NDX > WK-N-BKG-COUNT
123700        GO TO G599-SUM-BOOKED-TRUCKS-EX
123800     END-IF.
123900     IF TBL-BKG-LOAD-ID(WK-X-BDR-SUM-NDX) = WK-C-BDR-SUM-LOAD-ID
124000           AND TBL-BKG-CONFIRMED(WK-X-BDR-SUM-NDX)
124100        ADD TBL-BKG-ALLOCATED-TRUCKS(WK-X-BDR-SUM-NDX)
124200           TO WK-N-BDR-SUM-TRUCKS
124300     END-IF.
124400     SET WK-X-BDR-SUM-NDX UP BY 1.
124500     GO TO G510-SUM-SCAN-LOOP.
124600 G599-SUM-BOOKED-TRUCKS-EX.
124700     EXIT.
124800*----------------------------------------------------------------*
124900 G600-BUILD-RB-BID-TABLE.
125000*----------------------------------------------------------------*
125100     MOVE ZERO                        TO WK-L-RB-BID-COUNT.
125200     IF WK-N-BID-COUNT = ZERO
125300        GO TO G699-BUILD-RB-BID-TABLE-EX
125400     END-IF.
125500     SET WK-X-BDR-RBB-NDX              TO 1.
125600     GO TO G610-RBB-SCAN-LOOP.
125700 G610-RBB-SCAN-LOOP.
125800     IF WK-X-BDR-RBB-NDX > WK-N-BID-COUNT
125900        GO TO G699-BUILD-RB-BID-TABLE-EX
126000     END-IF.
126100     IF TBL-BID-LOAD-ID(WK-X-BDR-RBB-NDX) = WK-C-BDR-RB-LOAD-ID
126200           AND TBL-BID-PENDING(WK-X-BDR-RBB-NDX)
126300        ADD 1                         TO WK-L-RB-BID-COUNT
126400        SET WK-X-BDR-RB1-NDX           TO WK-L-RB-BID-COUNT
126500        MOVE TBL-BID-ID(WK-X-BDR-RBB-NDX)
126600           TO WK-L-RB-BID-ID(WK-X-BDR-RB1-NDX)
126700        MOVE TBL-BID-LOAD-ID(WK-X-BDR-RBB-NDX)
126800           TO WK-L-RB-BID-LOAD-ID(WK-X-BDR-RB1-NDX)
126900        MOVE TBL-BID-TRANSPORTER-ID(WK-X-BDR-RBB-NDX)
127000           TO WK-L-RB-BID-TRANSPORTER-ID(WK-X-BDR-RB1-NDX)
127100        MOVE TBL-BID-PROPOSED-RATE(WK-X-BDR-RBB-NDX)
127200           TO WK-L-RB-BID-RATE(WK-X-BDR-RB1-NDX)
127300        MOVE TBL-BID-TRUCKS-OFFERED(WK-X-BDR-RBB-NDX)
127400           TO WK-L-RB-BID-TRUCKS(WK-X-BDR-RB1-NDX)
127500        MOVE TBL-BID-STATUS(WK-X-BDR-RBB-NDX)
127600           TO WK-L-RB-BID-STATUS(WK-X-BDR-RB1-NDX)
127700     END-IF.
127800     SET WK-X-BDR-RBB-NDX UP BY 1.
127900     GO TO G610-RBB-SCAN-LOOP.
128000 G699-BUILD-RB-BID-TABLE-EX.
128100     EXIT.
128200*----------------------------------------------------------------*
128300 G700-RECOMPUTE-LOD-STATUS.                                        BPK7240
128400*----------------------------------------------------------------*
128500* A BOOKING CANCEL NEVER LEAVES THE LOAD BOOKED UNLESS OTHER     *
128600* CONFIRMED BOOKINGS STILL COVER THE FULL TRUCK REQUIREMENT.     *
128700* REQ 7240 - IF NO CONFIRMED BOOKINGS ARE LEFT AT ALL THE LOAD   *
128800* GOES BACK TO POSTED UNLESS A PENDING BID IS STILL ON FILE.     *
128900*----------------------------------------------------------------*
129000     MOVE TBL-LOD-ID(WK-X-LOD-NDX)    TO WK-C-BDR-SUM-LOAD-ID.
129100                                                                   BPK7240
129200     PERFORM G500-SUM-BOOKED-TRUCKS
129300        THRU G599-SUM-BOOKED-TRUCKS-EX.
129400     IF WK-N-BDR-SUM-TRUCKS >= TBL-LOD-NO-OF-TRUCKS(WK-X-LOD-NDX)
129500        GO TO G799-RECOMPUTE-LOD-STATUS-EX
129600     END-IF.
129700     IF WK-N-BDR-SUM-TRUCKS > ZERO
129800        SET TBL-LOD-OPEN-FOR-BIDS(WK-X-LOD-NDX) TO TRUE
129900        GO TO G799-RECOMPUTE-LOD-STATUS-EX
130000     END-IF.
130100     PERFORM G710-SCAN-FOR-PENDING-BID
130200        THRU G719-SCAN-FOR-PENDING-BID-EX.
130300     IF WK-C-BDR-PND-FOUND
130400        SET TBL-LOD-OPEN-FOR-BIDS(WK-X-LOD-NDX) TO TRUE
130500     ELSE
130600        SET TBL-LOD-POSTED(WK-X-LOD-NDX)        TO TRUE
130700     END-IF.
130800                                                                   BPK7240
130900 G799-RECOMPUTE-LOD-STATUS-EX.
131000     EXIT.
131100*----------------------------------------------------------------*
131200 G710-SCAN-FOR-PENDING-BID.                                        BPK7240
131300*----------------------------------------------------------------*
131400     SET WK-C-BDR-PND-FOUND-SW        TO FALSE.
131500     IF WK-N-BID-COUNT = ZERO
131600        GO TO G719-SCAN-FOR-PENDING-BID-EX
131700     END-IF.
131800     SET WK-X-BDR-RBB-NDX             TO 1.
131900     GO TO G711-PND-SCAN-LOOP.
132000 G711-PND-SCAN-LOOP.
132100     IF WK-X-BDR-RBB-NDX > WK-N-BID-COUNT
132200        GO TO G719-SCAN-FOR-PENDING-BID-EX
132300     END-IF.
132400     IF TBL-BID-LOAD-ID(WK-X-BDR-RBB-NDX) = WK-C-BDR-SUM-LOAD-ID
132500           AND TBL-BID-PENDING(WK-X-BDR-RBB-NDX)
132600        SET WK-C-BDR-PND-FOUND        TO TRUE
132700        GO TO G719-SCAN-FOR-PENDING-BID-EX
132800     END-IF.
132900     SET WK-X-BDR-RBB-NDX UP BY 1.
133000     GO TO G711-PND-SCAN-LOOP.
133100 G719-SCAN-FOR-PENDING-BID-EX.
133200     EXIT.
133300*----------------------------------------------------------------*
133400 H100-NEXT-BID-ID.
133500*----------------------------------------------------------------*
133600     ADD 1                            TO WK-N-BDR-BID-SEQ.
133700     MOVE WK-N-BDR-BID-SEQ             TO WK-N-BDR-SEQ-EDIT.
133800     STRING "BID" WK-N-BDR-SEQ-EDIT DELIMITED BY SIZE
133900        INTO WK-C-BDR-NEW-ID.
134000 H199-NEXT-BID-ID-EX.
134100     EXIT.
134200*----------------------------------------------------------------*
134300 H200-NEXT-BKG-ID.
134400*----------------------------------------------------------------*
134500     ADD 1                            TO WK-N-BDR-BKG-SEQ.
134600     MOVE WK-N-BDR-BKG-SEQ             TO WK-N-BDR-SEQ-EDIT.
134700     STRING "BKG" WK-N-BDR-SEQ-EDIT DELIMITED BY SIZE
134800        INTO WK-C-BDR-NEW-ID.
134900 H299-NEXT-BKG-ID-EX.
135000     EXIT.
135100*----------------------------------------------------------------*
135200 H300-ADD-BOOKED-VALUE.
135300*----------------------------------------------------------------*
135400     MULTIPLY WK-N-BDR-VALUE-HOLD
135500        BY TBL-BKG-FINAL-RATE(WK-X-BKG-NDX)
135600           GIVING WK-N-BDR-VALUE-HOLD ROUNDED.
135700     ADD WK-N-BDR-VALUE-HOLD          TO WK-N-TOT-BOOKED-VALUE.
135800 H399-ADD-BOOKED-VALUE-EX.
135900     EXIT.
136000*----------------------------------------------------------------*
136100 H900-BUILD-ERROR-TEXT.
136200*----------------------------------------------------------------*
136300     EVALUATE WK-C-BDR-ERRCD
136400        WHEN "23"
136500           MOVE "KEY NOT ON FILE"     TO WK-C-BDR-TEXT
136600        WHEN "92"
136700           MOVE "INSUFFICIENT FLEET CAPACITY"
136800              TO WK-C-BDR-TEXT
136900        WHEN "93"
137000           MOVE "FLEET TABLE FULL"    TO WK-C-BDR-TEXT
137100        WHEN "94"
137200           MOVE "LOAD NOT IN A BIDDABLE STATUS"
137300              TO WK-C-BDR-TEXT
137400        WHEN "95"
137500           MOVE "BID NOT PENDING"     TO WK-C-BDR-TEXT
137600        WHEN "96"
137700           MOVE "CAPACITY LOST SINCE BID SUBMITTED"
137800              TO WK-C-BDR-TEXT
137900        WHEN "97"
138000           MOVE "BOOKING NOT CONFIRMED"
138100              TO WK-C-BDR-TEXT
138200        WHEN "98"                                                  BPK7440
138300           MOVE "BID TRUCKS OFFERED EXCEEDS LOAD REMAINING"
138400              TO WK-C-BDR-TEXT
138500        WHEN OTHER
138600           MOVE "UNKNOWN ERROR CODE RETURNED"
138700              TO WK-C-BDR-TEXT
138800     END-EVALUATE.
138900 H999-BUILD-ERROR-TEXT-EX.
139000     EXIT.
139100*----------------------------------------------------------------*
139200 I000-WRITE-DETAIL-LINE.
139300*----------------------------------------------------------------*
139400     MOVE SPACES                      TO WK-R-PRINT-LINE.
139500     MOVE TXN-CODE                    TO WK-R-DL-CODE.
139600     MOVE TXN-KEY-1                   TO WK-R-DL-KEY1.
139700     MOVE TXN-KEY-2                   TO WK-R-DL-KEY2.
139800     MOVE WK-C-BDR-RESULT              TO WK-R-DL-RESULT.
139900     MOVE WK-C-BDR-TEXT                 TO WK-R-DL-TEXT.
140000     WRITE RPT-RECORD FROM WK-R-DETAIL-LINE.
140100 I099-WRITE-DETAIL-LINE-EX.
140200     EXIT.
140300*----------------------------------------------------------------*
140400 I100-WRITE-RANK-LINES.
140500*----------------------------------------------------------------*
140600     IF WK-L-LOD-RANK-COUNT = ZERO
140700        GO TO I199-WRITE-RANK-LINES-EX
140800     END-IF.
140900     SET WK-X-BDR-RB3-NDX              TO 1.
141000     GO TO I110-RANK-PRINT-LOOP.
141100 I110-RANK-PRINT-LOOP.
141200     IF WK-X-BDR-RB3-NDX > WK-L-LOD-RANK-COUNT
141300        GO TO I199-WRITE-RANK-LINES-EX
141400     END-IF.
141500     MOVE WK-L-RB-RANK-BID-ID(WK-X-BDR-RB3-NDX)
141600        TO WK-C-BDR-LOOKUP-ID.
141700     PERFORM G300-FIND-BID THRU G399-FIND-BID-EX.
141800     MOVE SPACES                      TO WK-R-PRINT-LINE.
141900     MOVE WK-X-BDR-RB3-NDX             TO WK-R-RL-RANK.
142000     MOVE WK-L-RB-RANK-BID-ID(WK-X-BDR-RB3-NDX)
142100        TO WK-R-RL-BID-ID.
142200     IF WK-C-BDR-BID-FOUND
142300        MOVE TBL-BID-TRANSPORTER-ID(WK-X-BID-NDX)
142400           TO WK-R-RL-TRN-ID
142500        MOVE TBL-BID-PROPOSED-RATE(WK-X-BID-NDX)
142600           TO WK-R-RL-RATE
142700        MOVE TBL-BID-TRUCKS-OFFERED(WK-X-BID-NDX)
142800           TO WK-R-RL-TRUCKS
142900     END-IF.
143000     MOVE WK-L-RB-RANK-SCORE(WK-X-BDR-RB3-NDX)
143100        TO WK-R-RL-SCORE.
143200     WRITE RPT-RECORD FROM WK-R-RANK-LINE.
143300     SET WK-X-BDR-RB3-NDX UP BY 1.
143400     GO TO I110-RANK-PRINT-LOOP.
143500 I199-WRITE-RANK-LINES-EX.
143600     EXIT.
143700*----------------------------------------------------------------*
143800 Y900-ABNORMAL-TERMINATION.
143900*----------------------------------------------------------------*
144000     DISPLAY "TMSBDRV ABEND - " WK-C-ABEND-TEXT.
144100     MOVE 16                          TO RETURN-CODE.
144200     STOP RUN.
144300 Y999-ABNORMAL-TERMINATION-EX.
144400     EXIT.
144500*----------------------------------------------------------------*
144600 Z000-CLOSE-FILES.
144700*----------------------------------------------------------------*
144800     CLOSE TXN-FILE.
144900     CLOSE RPT-FILE.
145000 Z099-CLOSE-FILES-EX.
145100     EXIT.
