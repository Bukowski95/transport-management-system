000100*TMFTXN.cpybk
000200*----------------------------------------------------------------*
000300* TMS TRANSACTION RECORD - BATCH INPUT DRIVING THE RUN.
000400* ONE RECORD PER LOAD/BID/BOOKING/TRANSPORTER ACTION, IN ARRIVAL
000500* ORDER ON THE TRANSACTION FILE.
000600*----------------------------------------------------------------*
000700*   TXN-CODE VALUES -
000800*      LB  SUBMIT BID          KEY-1=LOAD      KEY-2=TRANSPORTER
000900*      BA  ACCEPT BID          KEY-1=BID
001000*      BR  REJECT BID          KEY-1=BID
001100*      BC  CANCEL BOOKING      KEY-1=BOOKING
001200*      LC  CANCEL LOAD         KEY-1=LOAD
001300*      TU  UPDATE TRUCK COUNT  KEY-1=TRANSPORTER, TRUCK-TYPE/QTY
001400*      RB  RANK BEST BIDS      KEY-1=LOAD (REPORT ONLY)
001500*----------------------------------------------------------------*
00160001  TMF-TXN-RECORD.
001700    05  TXN-CODE                 PIC X(02).
001800    05  TXN-DATE                 PIC 9(08).
001900    05  TXN-KEY-1                PIC X(12).
002000    05  TXN-KEY-2                PIC X(12).
002100    05  TXN-RATE                 PIC S9(07)V99 COMP-3.             BPK7470
002200*                        RATE PACKED PER REQ 7470 - BPK 15/04/2016
002300    05  TXN-TRUCKS                PIC 9(03).
002400    05  TXN-TRUCK-TYPE             PIC X(10).
002500    05  TXN-FILLER                 PIC X(20).
