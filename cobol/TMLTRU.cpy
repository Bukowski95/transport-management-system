000100*TMLTRU.cpybk
000200*----------------------------------------------------------------*
000300* LINKAGE PARAMETER RECORD FOR TMSVTRU - UPDATE TRUCK COUNT.
000400* TXN-CODE TU.  DRIVER PASSES THIS RECORD PLUS THE TRN TABLE     *
000500* ENTRY - SEE TMSBDRV B100-UPDATE-TRUCKS.
000600*----------------------------------------------------------------*
00070001  WK-L-TRU.
000800    05  WK-L-TRU-INPUT.
000900        10  WK-L-TRU-TXN-DATE       PIC 9(08).
001000        10  WK-L-TRU-TRANSPORTER-ID   PIC X(12).
001100        10  WK-L-TRU-TRUCK-TYPE        PIC X(10).
001200        10  WK-L-TRU-TRUCKS              PIC 9(03).
001300        10  FILLER                         PIC X(04).
001400    05  WK-L-TRU-OUTPUT.
001500        10  WK-L-TRU-ERROR-CD          PIC X(02).
001600            88  WK-L-TRU-NO-ERROR          VALUE "00".
001700        10  WK-L-TRU-ERROR-MSG           PIC X(40).
001800        10  FILLER                          PIC X(04).
