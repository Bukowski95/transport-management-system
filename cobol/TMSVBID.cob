000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------*
000300 PROGRAM-ID. TMSVBID.
000400 AUTHOR. R T HOLLAND.
000500 INSTALLATION. MIDLAND FREIGHT BROKERAGE - EDP DEPT.
000600 DATE-WRITTEN. 21 SEP 1987.
000700 DATE-COMPILED.
000800 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000900*================================================================*
001000*
001100*PROGRAM DESCRIPTION: Bid submission and bid rejection.
001200*
001300*  OPTION 1 (TXN-CODE LB) - SUBMIT BID.  LOAD MUST BE POSTED OR
001400*    ALREADY OPEN FOR BIDS, TRANSPORTER'S FLEET MUST HAVE THE
001500*    REQUESTED TRUCK TYPE AND ENOUGH AVAILABLE TRUCKS (TMSXFLT
001600*    OPTION 1, CHECK FLEET CAPACITY FOR A BID).  A NEW BID IS
001700*    APPENDED IN PENDING STATUS AND A POSTED LOAD MOVES TO
001800*    OPEN_FOR_BIDS.
001900*
002000*  OPTION 2 (TXN-CODE BR) - REJECT BID.  BID MUST BE PENDING.
002100*    BID MOVES TO REJECTED - NO FLEET OR LOAD CHANGE IS MADE.
002200*
002300*================================================================*
002400*
002500* HISTORY OF MODIFICATION:
002600*================================================================*
002700*
002800*MOD.#   INIT   DATE         DESCRIPTION
002900*------  ----   ----------   ----------------------------------
003000*        RTH    21/09/1987 - INITIAL VERSION, SUBMIT ONLY.
003100*        RTH    30/01/1988 - ADDED OPTION 2, REJECT.
003200*        DWK    11/07/1991 - LOAD STATUS NOW ONLY FLIPS POSTED TO
003300*                             OPEN_FOR_BIDS ON THE FIRST BID - A
003400*                             SECOND BID ON AN ALREADY-OPEN LOAD
003500*                             NO LONGER RE-WRITES THE MASTER.
003600*        SLM    21/08/1998 - Y2K REMEDIATION - TXN-DATE PASSED
003700*                             THROUGH UNCHANGED, SIGNED OFF
003800*                             UNDER TICKET Y2K-0450.
003900*        SLM    16/03/1999 - REQ 4610 - BID AGAINST A CANCELLED
004000*                             OR BOOKED LOAD NOW RETURNS "94"
004100*                             INSTEAD OF BEING SILENTLY ACCEPTED.
004200*        BPK    22/10/2008 - REQ 5711 - NO LOGIC CHANGE, RECOMPILE
004300*                             AFTER COPYBOOK TMFBID FILLER CHANGE.
004400*        BPK    18/09/2015 - REQ 7402 - WK-X-BID-SW-ALPHA ADDED SO
004500*                             THE WORK SWITCHES HAVE AN ALPHA GROU
004600*                             VIEW FOR THE TRACE LISTING.
004700*================================================================*
004800*
004900 ENVIRONMENT DIVISION.
005000*-------------------
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-AS400.
005300 OBJECT-COMPUTER. IBM-AS400.
005400 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
005500         UPSI-0 IS UPSI-SWITCH-0
005600         ON STATUS IS U0-ON
005700         OFF STATUS IS U0-OFF.
005800 DATA DIVISION.
005900 WORKING-STORAGE SECTION.
006000*-----------------------
006100 01  FILLER                  PIC X(24) VALUE
006200         "** PROGRAM TMSVBID  **".
006300*----------------- PROGRAM WORKING STORAGE ----------------------*
006400 01  WK-C-COMMON.
006500         COPY TMCMWS.
006600 01  WK-L-FLT-AREA.
006700         COPY TMLFLT.
006800*----------------------------------------------------------------*
006900* WK-N-BID-DATE-AREA GIVES THE CENTURY/YEAR/MONTH/DAY BREAKOUT OF*
007000* THE TRANSACTION DATE FOR THE TRACE LISTING ONLY - NEVER A KEY. *
007100*----------------------------------------------------------------*
007200 01  WK-N-BID-DATE-AREA.
007300         05  WK-N-BID-DATE             PIC 9(08).
007400         05  WK-N-BID-DATE-GROUP REDEFINES WK-N-BID-DATE.
007500             10  WK-N-BID-CENTURY          PIC 9(02).
007600             10  WK-N-BID-YEAR             PIC 9(02).
007700             10  WK-N-BID-MONTH            PIC 9(02).
007800             10  WK-N-BID-DAY              PIC 9(02).
007900 01  WK-C-BID-RATE-AREA.
008000         05  WK-N-BID-RATE-HOLD        PIC 9(07)V99.
008100         05  WK-X-BID-RATE-ALPHA REDEFINES WK-N-BID-RATE-HOLD
008200                                        PIC X(09).
008300 01  WK-C-BID-WORK-AREA.
008400         05  WK-C-BID-LOAD-OK-SW       PIC X(01) VALUE "N".
008500             88  WK-C-BID-LOAD-OK            VALUE "Y".
008600         05  WK-C-BID-WAS-POSTED-SW    PIC X(01) VALUE "N".
008700             88  WK-C-BID-WAS-POSTED         VALUE "Y".
008800         05  FILLER                       PIC X(02).
008900 01  WK-X-BID-SW-ALPHA REDEFINES WK-C-BID-WORK-AREA                BPK7402
009000                                       PIC X(04).
009100****************
009200 LINKAGE SECTION.
009300****************
009400         COPY TMLBID.
009500         COPY TMFLOD.
009600         COPY TMFTRN.
009700         COPY TMFBID.
009800         EJECT
009900****************************************
010000 PROCEDURE DIVISION USING WK-L-BID
010100         LOD-MASTER-REC
010200         TRN-MASTER-REC
010300         BID-MASTER-REC.
010400****************************************
010500 MAIN-MODULE.
010600     MOVE "00"                   TO WK-L-BID-ERROR-CD.
010700     MOVE WK-L-BID-TXN-DATE        TO WK-N-BID-DATE.
010800     EVALUATE WK-L-BID-OPTION
010900        WHEN 1
011000           PERFORM B100-SUBMIT-BID
011100              THRU B199-SUBMIT-BID-EX
011200        WHEN 2
011300           PERFORM B200-REJECT-BID
011400              THRU B299-REJECT-BID-EX
011500        WHEN OTHER
011600           MOVE "99"                 TO WK-L-BID-ERROR-CD
011700     END-EVALUATE.
011800     GOBACK.
011900*----------------------------------------------------------------*
012000 B100-SUBMIT-BID.
012100*----------------------------------------------------------------*
012200     SET WK-C-BID-LOAD-OK             TO FALSE.
012300     IF LOD-POSTED OR LOD-OPEN-FOR-BIDS
012400        SET WK-C-BID-LOAD-OK           TO TRUE
012500     END-IF.
012600     IF NOT WK-C-BID-LOAD-OK
012700        MOVE "94"                     TO WK-L-BID-ERROR-CD
012800        GO TO B199-SUBMIT-BID-EX
012900     END-IF.
013000     MOVE 1                           TO WK-L-FLT-OPTION.
013100     MOVE WK-L-BID-PROPOSED-RATE      TO WK-N-BID-RATE-HOLD.
013200     MOVE LOD-TRUCK-TYPE              TO WK-L-FLT-TRUCK-TYPE.
013300     MOVE WK-L-BID-TRUCKS-OFFERED     TO WK-L-FLT-TRUCKS-NEEDED.
013400     CALL "TMSXFLT" USING WK-L-FLT
013500                          TRN-FLEET.
013600     IF NOT WK-L-FLT-YES
013700        MOVE "92"                     TO WK-L-BID-ERROR-CD
013800        GO TO B199-SUBMIT-BID-EX
013900     END-IF.
014000     MOVE WK-L-BID-ID                 TO BID-ID.
014100     MOVE WK-L-BID-LOAD-ID             TO BID-LOAD-ID.
014200     MOVE WK-L-BID-TRANSPORTER-ID       TO BID-TRANSPORTER-ID.
014300     MOVE WK-L-BID-PROPOSED-RATE          TO BID-PROPOSED-RATE.
014400     MOVE WK-L-BID-TRUCKS-OFFERED          TO BID-TRUCKS-OFFERED.
014500     SET BID-PENDING                             TO TRUE.
014600     MOVE WK-L-BID-TXN-DATE                         TO
014700                                               BID-DATE-SUBMITTED.
014800     SET WK-C-BID-WAS-POSTED          TO FALSE.
014900     IF LOD-POSTED
015000        SET WK-C-BID-WAS-POSTED       TO TRUE
015100        SET LOD-OPEN-FOR-BIDS         TO TRUE
015200     END-IF.
015300 B199-SUBMIT-BID-EX.
015400     EXIT.
015500*----------------------------------------------------------------*
015600 B200-REJECT-BID.
015700*----------------------------------------------------------------*
015800     IF BID-ID NOT = WK-L-BID-ID
015900        MOVE "23"                     TO WK-L-BID-ERROR-CD
016000        GO TO B299-REJECT-BID-EX
016100     END-IF.
016200     IF NOT BID-PENDING
016300        MOVE "95"                     TO WK-L-BID-ERROR-CD
016400        GO TO B299-REJECT-BID-EX
016500     END-IF.
016600     SET BID-REJECTED                 TO TRUE.
016700 B299-REJECT-BID-EX.
016800     EXIT.
